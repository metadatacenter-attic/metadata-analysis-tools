000100 *************************
000110  IDENTIFICATION DIVISION.
000120 *************************
000130  PROGRAM-ID.     BSAVALM.
000140  AUTHOR.         R TAN.
000150  INSTALLATION.   METADATA QUALITY UNIT.
000160  DATE-WRITTEN.   14 MAR 1994.
000170  DATE-COMPILED.
000180  SECURITY.       UNCLASSIFIED.
000190 *---------------------------------------------------------------
000200 *DESCRIPTION : PACKAGE-SPECIFIC VALIDATOR FOR
000210 *              METAGENOME.ENVIRONMENTAL.1.0 - BSADRV ROUTES A
000220 *              RECORD HERE INSTEAD OF BSAVALG WHEN
000230 *              BSM-PACKAGE-NAME MATCHES.  FIVE REQUIRED AND SIX
000240 *              OPTIONAL ATTRIBUTES ARE HARD-CODED (NOT SCHEMA
000250 *              DRIVEN - THIS PACKAGE PREDATES THE ATTRIBUTES.CSV
000260 *              REFERENCE FEED).
000270 *---------------------------------------------------------------
000280 * HISTORY OF AMENDMENT :
000290 *===============================================================
000300 * MOD.#   INIT    DATE        DESCRIPTION
000310 * ------  ------  ----------  ----------------------------------
000320 * BSM009  RTAN    22/03/1994  - INITIAL VERSION                   BSM009
000330 *---------------------------------------------------------------
000340 * BSM028  SLIM    12/06/1998  - CR#0560 REQUIRED/OPTIONAL         BSM028
000350 *                               SHAPE ADDED TO BSMRPT (5 REQ /
000360 *                               6 OPT MAX) SO BSACSVW CAN WALK
000370 *                               THIS REPORT THE SAME AS BSAVALG.
000380 *---------------------------------------------------------------
000390 * BSM040  KCHNG   28/09/1999  - Y2K: COLLECTION-DATE DELEGATED TO BSM040
000400 *                               BSAFMTR - REVIEWED, NO CHANGE
000410 *                               REQUIRED HERE
000420 *---------------------------------------------------------------
000430 * BSM059  RSING   25/02/2002  - CR#0850 ADD STANDALONE            BSM059
000440 *                               FOR CALL-VOLUME TRACING UNDER UP
000450 *===============================================================
000460  EJECT
000470 **********************
000480  ENVIRONMENT DIVISION.
000490 **********************
000500  CONFIGURATION SECTION.
000510  SOURCE-COMPUTER.  IBM-AS400.
000520  OBJECT-COMPUTER.  IBM-AS400.
000530  SPECIAL-NAMES.    C01 IS TOP-OF-FORM
000540                     CLASS BSA-UPPER-ALPHA IS "A" THRU "Z"
000550                     UPSI-0 IS UPSI-SWITCH-0
000560                         ON  STATUS IS U0-ON
000570                         OFF STATUS IS U0-OFF.
000580 ***************
000590  DATA DIVISION.
000600 ***************
000610  WORKING-STORAGE SECTION.
000620 *************************
000630  01  FILLER                          PIC X(24)        VALUE
000640      "** PROGRAM BSAVALM **".
000650 * ---- STANDALONE CALL-COUNT - TRACED UNDER UPSI-0                BSM059
000660  77  WK-N-VLM-CALL-COUNT       PIC S9(04) COMP VALUE ZERO.
000670 * ---- TWO REDEFINES CARRIED FOR EVERY BSA* PROGRAM ------------
000680  01  WK-D-VLM-TIMESTAMP.
000690      05  WK-D-VLM-TS-NUM           PIC 9(14)    COMP-3.
000700      05  WK-D-VLM-TS-ALPHA REDEFINES WK-D-VLM-TS-NUM
000710                                        PIC X(14).
000720      05  WK-D-VLM-TS-PARTS REDEFINES WK-D-VLM-TS-NUM.
000730          10  WK-D-VLM-TS-CCYY          PIC 9(04).
000740          10  WK-D-VLM-TS-MM            PIC 9(02).
000750          10  WK-D-VLM-TS-DD            PIC 9(02).
000760          10  WK-D-VLM-TS-HHMMSS        PIC 9(06).
000770      05  FILLER                    PIC X(04).
000780 * ---- PROGRAM-SPECIFIC THIRD REDEFINES: THE PACKAGE-NAME FIELD
000790 * ---- FOLDED TO UPPER CASE FOR THE GUARD COMPARE --------------
000800  01  WK-C-VLM-PACKAGE-FOLD-AREA.
000810      05  WK-C-VLM-PACKAGE-FOLD     PIC X(60).
000820  01  WK-C-VLM-PACKAGE-FOLD-BYTES REDEFINES
000830                         WK-C-VLM-PACKAGE-FOLD-AREA
000840                                        PIC X(60).
000850  01  WK-C-VLM-WORK-FIELDS.
000860      05  WK-N-VLM-GRP              PIC S9(02)   COMP.
000870      05  WK-N-VLM-SLOT             PIC S9(02)   COMP.
000880      05  WK-C-VLM-LOOKUP-NAME      PIC X(40).
000890      05  WK-C-VLM-ATTR-FOUND-SW    PIC X(01).
000900          88  WK-C-VLM-ATTR-FOUND         VALUE "Y".
000910          88  WK-C-VLM-ATTR-NOT-FOUND     VALUE "N".
000920      05  WK-C-VLM-ATTR-VALUE       PIC X(200).
000930      05  WK-C-VLM-IS-FILLED-IN     PIC X(05).
000940      05  WK-C-VLM-IS-VALID-FMT     PIC X(05).
000950      05  WK-C-VLM-HOST-FILLED-SW   PIC X(01)    VALUE "N".
000960          88  WK-C-VLM-HOST-FILLED         VALUE "Y".
000970      05  WK-C-VLM-ISOSRC-FILLED-SW PIC X(01)    VALUE "N".
000980          88  WK-C-VLM-ISOSRC-FILLED       VALUE "Y".
000990      05  WK-C-VLM-DATE-VALID-SW    PIC X(01)    VALUE "N".
001000          88  WK-C-VLM-DATE-VALID          VALUE "Y".
001010      05  WK-C-VLM-GEOLOC-VALID-SW  PIC X(01)    VALUE "N".
001020          88  WK-C-VLM-GEOLOC-VALID        VALUE "Y".
001030      05  WK-C-VLM-LATLON-VALID-SW  PIC X(01)    VALUE "N".
001040          88  WK-C-VLM-LATLON-VALID        VALUE "Y".
001050      05  WK-C-VLM-PKG-GUARD-SW     PIC X(01)    VALUE "N".
001060          88  BSM-RIGHT-PACKAGE-FOR-VALIDATOR   VALUE "Y".
001070          88  BSM-WRONG-PACKAGE-FOR-VALIDATOR    VALUE "N".
001080      05  FILLER                    PIC X(20).
001090 * ---- WORKING COPY OF BSAFMTR'S LINKAGE, USED TO CALL IT ------
001100      COPY BSMFMTR.
001110 ****************
001120  LINKAGE SECTION.
001130 ****************
001140      COPY BSMPREC.
001150      COPY BSMRPT.
001160  EJECT
001170 ****************************************
001180  PROCEDURE DIVISION USING BSM-BIOSAMPLE-RECORD,
001190                            BSM-VALIDATION-REPORT.
001200 ****************************************
001210  MAIN-MODULE.
001220      PERFORM A000-PROCESS-CALLED-ROUTINE
001230         THRU A099-PROCESS-CALLED-ROUTINE-EX.
001240      GOBACK.
001250 *---------------------------------------------------------------
001260  A000-PROCESS-CALLED-ROUTINE.
001270 *---------------------------------------------------------------
001280      ADD  1                    TO    WK-N-VLM-CALL-COUNT.
001290      IF  U0-ON
001300          DISPLAY "BSAVALM - CALL COUNT " WK-N-VLM-CALL-COUNT
001310      END-IF.
001320      PERFORM A100-CHECK-PACKAGE-GUARD
001330         THRU A199-CHECK-PACKAGE-GUARD-EX.
001340      IF  BSM-WRONG-PACKAGE-FOR-VALIDATOR
001350          GO TO A099-PROCESS-CALLED-ROUTINE-EX.
001360      MOVE 2                   TO    BSM-REPORT-GROUP-COUNT.
001370      MOVE ZERO                TO    BSM-GROUP-ATTR-COUNT (1)
001380                                     BSM-GROUP-ATTR-COUNT (2).
001390      MOVE "required"          TO    BSM-GROUP-NAME (1).
001400      MOVE "optional"          TO    BSM-GROUP-NAME (2).
001410      PERFORM B100-VALIDATE-REQUIRED-GROUP
001420         THRU B199-VALIDATE-REQUIRED-GROUP-EX.
001430      PERFORM B200-VALIDATE-OPTIONAL-GROUP
001440         THRU B299-VALIDATE-OPTIONAL-GROUP-EX.
001450      PERFORM C100-COMPUTE-RECORD-VALID
001460         THRU C199-COMPUTE-RECORD-VALID-EX.
001470 *---------------------------------------------------------------
001480  A099-PROCESS-CALLED-ROUTINE-EX.
001490 *---------------------------------------------------------------
001500      EXIT.
001510 *---------------------------------------------------------------
001520  A100-CHECK-PACKAGE-GUARD.
001530 *---------------------------------------------------------------
001540 *    GUARDS AGAINST A RECORD BEING ROUTED TO THE WRONG PACKAGE
001550 *    VALIDATOR - BSADRV IS EXPECTED TO ROUTE ONLY MATCHING
001560 *    PACKAGES HERE, BUT WE CHECK OUR OWN GUARD ANYWAY.
001570 *---------------------------------------------------------------
001580      MOVE SPACES               TO    WK-C-VLM-PACKAGE-FOLD.
001590      MOVE BSM-PACKAGE-NAME     TO    WK-C-VLM-PACKAGE-FOLD.
001600      INSPECT WK-C-VLM-PACKAGE-FOLD CONVERTING
001610          "abcdefghijklmnopqrstuvwxyz"
001620       TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001630      IF  WK-C-VLM-PACKAGE-FOLD (1:28) =
001640                "METAGENOME.ENVIRONMENTAL.1.0"
001650          SET  BSM-RIGHT-PACKAGE-FOR-VALIDATOR TO TRUE
001660      ELSE
001670          SET  BSM-WRONG-PACKAGE-FOR-VALIDATOR TO TRUE
001680          DISPLAY "BSAVALM - WRONG PACKAGE ROUTED HERE - "
001690                  BSM-PACKAGE-NAME
001700      END-IF.
001710 *---------------------------------------------------------------
001720  A199-CHECK-PACKAGE-GUARD-EX.
001730 *---------------------------------------------------------------
001740      EXIT.
001750 *---------------------------------------------------------------
001760  B100-VALIDATE-REQUIRED-GROUP.
001770 *---------------------------------------------------------------
001780      MOVE 1                   TO    WK-N-VLM-GRP.
001790      MOVE "collection_date"   TO    WK-C-VLM-LOOKUP-NAME.
001800      SET  WK-C-FMTR-DATE-FORMAT TO TRUE.
001810      PERFORM D100-VALIDATE-VIA-BSAFMTR
001820         THRU D199-VALIDATE-VIA-BSAFMTR-EX.
001830      SET  WK-C-VLM-DATE-VALID TO FALSE.
001840      IF  WK-C-VLM-IS-FILLED-IN = "TRUE " AND
001850            WK-C-VLM-IS-VALID-FMT = "TRUE "
001860          SET  WK-C-VLM-DATE-VALID TO TRUE
001870      END-IF.
001880      MOVE "geo_loc_name"      TO    WK-C-VLM-LOOKUP-NAME.
001890      SET  WK-C-FMTR-GEOLOC    TO TRUE.
001900      PERFORM D100-VALIDATE-VIA-BSAFMTR
001910         THRU D199-VALIDATE-VIA-BSAFMTR-EX.
001920      SET  WK-C-VLM-GEOLOC-VALID TO FALSE.
001930      IF  WK-C-VLM-IS-FILLED-IN = "TRUE " AND
001940            WK-C-VLM-IS-VALID-FMT = "TRUE "
001950          SET  WK-C-VLM-GEOLOC-VALID TO TRUE
001960      END-IF.
001970      MOVE "lat_lon"           TO    WK-C-VLM-LOOKUP-NAME.
001980      SET  WK-C-FMTR-LATLON    TO TRUE.
001990      PERFORM D100-VALIDATE-VIA-BSAFMTR
002000         THRU D199-VALIDATE-VIA-BSAFMTR-EX.
002010      SET  WK-C-VLM-LATLON-VALID TO FALSE.
002020      IF  WK-C-VLM-IS-FILLED-IN = "TRUE " AND
002030            WK-C-VLM-IS-VALID-FMT = "TRUE "
002040          SET  WK-C-VLM-LATLON-VALID TO TRUE
002050      END-IF.
002060      MOVE "host"              TO    WK-C-VLM-LOOKUP-NAME.
002070      PERFORM E100-LOOKUP-ATTR-ON-RECORD
002080         THRU E199-LOOKUP-ATTR-ON-RECORD-EX.
002090      PERFORM F100-COMPUTE-FILLED-IN-ONLY
002100         THRU F199-COMPUTE-FILLED-IN-ONLY-EX.
002110      MOVE "TRUE "             TO    WK-C-VLM-IS-VALID-FMT.
002120      PERFORM G100-FILE-GROUP-RESULT
002130         THRU G199-FILE-GROUP-RESULT-EX.
002140      SET  WK-C-VLM-HOST-FILLED TO FALSE.
002150      IF  WK-C-VLM-IS-FILLED-IN = "TRUE "
002160          SET  WK-C-VLM-HOST-FILLED TO TRUE
002170      END-IF.
002180      MOVE "isolation_source"  TO    WK-C-VLM-LOOKUP-NAME.
002190      PERFORM E100-LOOKUP-ATTR-ON-RECORD
002200         THRU E199-LOOKUP-ATTR-ON-RECORD-EX.
002210      PERFORM F100-COMPUTE-FILLED-IN-ONLY
002220         THRU F199-COMPUTE-FILLED-IN-ONLY-EX.
002230      MOVE "TRUE "             TO    WK-C-VLM-IS-VALID-FMT.
002240      PERFORM G100-FILE-GROUP-RESULT
002250         THRU G199-FILE-GROUP-RESULT-EX.
002260      SET  WK-C-VLM-ISOSRC-FILLED TO FALSE.
002270      IF  WK-C-VLM-IS-FILLED-IN = "TRUE "
002280          SET  WK-C-VLM-ISOSRC-FILLED TO TRUE
002290      END-IF.
002300 *---------------------------------------------------------------
002310  B199-VALIDATE-REQUIRED-GROUP-EX.
002320 *---------------------------------------------------------------
002330      EXIT.
002340 *---------------------------------------------------------------
002350  B200-VALIDATE-OPTIONAL-GROUP.
002360 *---------------------------------------------------------------
002370 *    OPTIONAL ATTRIBUTES CARRY NO FORMAT RULE - IS-VALID-FORMAT
002380 *    IS ALWAYS "TRUE " AND ONLY THE FILLED-IN STATE IS REPORTED.
002390 *---------------------------------------------------------------
002400      MOVE 2                   TO    WK-N-VLM-GRP.
002410      MOVE "ref_biomaterial"   TO    WK-C-VLM-LOOKUP-NAME.
002420      PERFORM H100-VALIDATE-OPTIONAL-ONE
002430         THRU H199-VALIDATE-OPTIONAL-ONE-EX.
002440      MOVE "rel_to_oxygen"     TO    WK-C-VLM-LOOKUP-NAME.
002450      PERFORM H100-VALIDATE-OPTIONAL-ONE
002460         THRU H199-VALIDATE-OPTIONAL-ONE-EX.
002470      MOVE "samp_collect_device" TO  WK-C-VLM-LOOKUP-NAME.
002480      PERFORM H100-VALIDATE-OPTIONAL-ONE
002490         THRU H199-VALIDATE-OPTIONAL-ONE-EX.
002500      MOVE "samp_mat_process"  TO    WK-C-VLM-LOOKUP-NAME.
002510      PERFORM H100-VALIDATE-OPTIONAL-ONE
002520         THRU H199-VALIDATE-OPTIONAL-ONE-EX.
002530      MOVE "samp_size"         TO    WK-C-VLM-LOOKUP-NAME.
002540      PERFORM H100-VALIDATE-OPTIONAL-ONE
002550         THRU H199-VALIDATE-OPTIONAL-ONE-EX.
002560      MOVE "source_material_id" TO   WK-C-VLM-LOOKUP-NAME.
002570      PERFORM H100-VALIDATE-OPTIONAL-ONE
002580         THRU H199-VALIDATE-OPTIONAL-ONE-EX.
002590 *---------------------------------------------------------------
002600  B299-VALIDATE-OPTIONAL-GROUP-EX.
002610 *---------------------------------------------------------------
002620      EXIT.
002630 *---------------------------------------------------------------
002640  H100-VALIDATE-OPTIONAL-ONE.
002650 *---------------------------------------------------------------
002660      PERFORM E100-LOOKUP-ATTR-ON-RECORD
002670         THRU E199-LOOKUP-ATTR-ON-RECORD-EX.
002680      PERFORM F100-COMPUTE-FILLED-IN-ONLY
002690         THRU F199-COMPUTE-FILLED-IN-ONLY-EX.
002700      MOVE "TRUE "             TO    WK-C-VLM-IS-VALID-FMT.
002710      PERFORM G100-FILE-GROUP-RESULT
002720         THRU G199-FILE-GROUP-RESULT-EX.
002730 *---------------------------------------------------------------
002740  H199-VALIDATE-OPTIONAL-ONE-EX.
002750 *---------------------------------------------------------------
002760      EXIT.
002770 *---------------------------------------------------------------
002780  D100-VALIDATE-VIA-BSAFMTR.
002790 *---------------------------------------------------------------
002800      PERFORM E100-LOOKUP-ATTR-ON-RECORD
002810         THRU E199-LOOKUP-ATTR-ON-RECORD-EX.
002820      MOVE "FALSE"              TO    WK-C-VLM-IS-FILLED-IN
002830                                     WK-C-VLM-IS-VALID-FMT.
002840      IF  WK-C-VLM-ATTR-FOUND
002850          MOVE WK-C-VLM-ATTR-VALUE TO WK-C-FMTR-INPUT-VALUE
002860          MOVE ZERO             TO    WK-C-FMTR-QUALIFIER-COUNT
002870          CALL "BSAFMTR" USING WK-C-FMTR-RECORD
002880          MOVE WK-C-FMTR-IS-FILLED-IN
002890                               TO    WK-C-VLM-IS-FILLED-IN
002900          MOVE WK-C-FMTR-IS-VALID-FORMAT
002910                               TO    WK-C-VLM-IS-VALID-FMT
002920      END-IF.
002930      PERFORM G100-FILE-GROUP-RESULT
002940         THRU G199-FILE-GROUP-RESULT-EX.
002950 *---------------------------------------------------------------
002960  D199-VALIDATE-VIA-BSAFMTR-EX.
002970 *---------------------------------------------------------------
002980      EXIT.
002990 *---------------------------------------------------------------
003000  E100-LOOKUP-ATTR-ON-RECORD.
003010 *---------------------------------------------------------------
003020      SET  WK-C-VLM-ATTR-NOT-FOUND TO TRUE.
003030      MOVE SPACES              TO    WK-C-VLM-ATTR-VALUE.
003040      IF  BSM-ATTR-COUNT = ZERO
003050          GO TO E199-LOOKUP-ATTR-ON-RECORD-EX.
003060      SET  BSM-ATTR-IDX        TO    1.
003070      SEARCH BSM-ATTR-TABLE
003080         AT END
003090            CONTINUE
003100         WHEN BSM-ATTR-HARMONIZED-NAME (BSM-ATTR-IDX)
003110                  = WK-C-VLM-LOOKUP-NAME
003120            SET  WK-C-VLM-ATTR-FOUND TO TRUE
003130            MOVE BSM-ATTR-VALUE (BSM-ATTR-IDX)
003140                               TO    WK-C-VLM-ATTR-VALUE
003150      END-SEARCH.
003160 *---------------------------------------------------------------
003170  E199-LOOKUP-ATTR-ON-RECORD-EX.
003180 *---------------------------------------------------------------
003190      EXIT.
003200 *---------------------------------------------------------------
003210  F100-COMPUTE-FILLED-IN-ONLY.
003220 *---------------------------------------------------------------
003230      IF  WK-C-VLM-ATTR-NOT-FOUND OR WK-C-VLM-ATTR-VALUE = SPACES
003240          MOVE "FALSE"          TO    WK-C-VLM-IS-FILLED-IN
003250      ELSE
003260          MOVE "TRUE "          TO    WK-C-VLM-IS-FILLED-IN
003270      END-IF.
003280 *---------------------------------------------------------------
003290  F199-COMPUTE-FILLED-IN-ONLY-EX.
003300 *---------------------------------------------------------------
003310      EXIT.
003320 *---------------------------------------------------------------
003330  G100-FILE-GROUP-RESULT.
003340 *---------------------------------------------------------------
003350      IF  BSM-GROUP-ATTR-COUNT (WK-N-VLM-GRP) NOT < 40
003360          GO TO G199-FILE-GROUP-RESULT-EX.
003370      ADD  1 TO BSM-GROUP-ATTR-COUNT (WK-N-VLM-GRP).
003380      MOVE BSM-GROUP-ATTR-COUNT (WK-N-VLM-GRP)
003390                               TO    WK-N-VLM-SLOT.
003400      MOVE WK-C-VLM-LOOKUP-NAME
003410                TO BSM-GRPATTR-NAME (WK-N-VLM-GRP, WK-N-VLM-SLOT)
003420      MOVE WK-C-VLM-ATTR-VALUE
003430                TO BSM-GRPATTR-VALUE (WK-N-VLM-GRP, WK-N-VLM-SLOT
003440      MOVE WK-C-VLM-IS-FILLED-IN
003450             TO BSM-GRPATTR-IS-FILLED-IN (WK-N-VLM-GRP,
003460                                           WK-N-VLM-SLOT).
003470      MOVE WK-C-VLM-IS-VALID-FMT
003480             TO BSM-GRPATTR-IS-VALID-FMT (WK-N-VLM-GRP,
003490                                           WK-N-VLM-SLOT).
003500      IF  WK-C-VLM-IS-FILLED-IN = "TRUE " AND
003510            WK-C-VLM-IS-VALID-FMT = "TRUE "
003520          MOVE "TRUE "  TO BSM-GRPATTR-IS-VALID (WK-N-VLM-GRP,
003530                                                  WK-N-VLM-SLOT)
003540      ELSE
003550          IF  WK-C-VLM-IS-FILLED-IN = "FALSE"
003560              MOVE "TRUE "  TO BSM-GRPATTR-IS-VALID (WK-N-VLM-GRP
003570                                                  WK-N-VLM-SLOT)
003580          ELSE
003590              MOVE "FALSE"  TO BSM-GRPATTR-IS-VALID (WK-N-VLM-GRP
003600                                                  WK-N-VLM-SLOT)
003610          END-IF
003620      END-IF.
003630 *---------------------------------------------------------------
003640  G199-FILE-GROUP-RESULT-EX.
003650 *---------------------------------------------------------------
003660      EXIT.
003670 *---------------------------------------------------------------
003680  C100-COMPUTE-RECORD-VALID.
003690 *---------------------------------------------------------------
003700 *    OVERALL VALID = COLLECTION-DATE VALID AND GEO-LOC-NAME
003710 *    VALID AND LAT-LON VALID AND (HOST FILLED-IN OR
003720 *    ISOLATION-SOURCE FILLED-IN).
003730 *---------------------------------------------------------------
003740      IF  WK-C-VLM-DATE-VALID AND WK-C-VLM-GEOLOC-VALID AND
003750            WK-C-VLM-LATLON-VALID AND
003760            (WK-C-VLM-HOST-FILLED OR WK-C-VLM-ISOSRC-FILLED)
003770          MOVE "TRUE "         TO    BSM-RECORD-IS-VALID
003780      ELSE
003790          MOVE "FALSE"         TO    BSM-RECORD-IS-VALID
003800      END-IF.
003810 *---------------------------------------------------------------
003820  C199-COMPUTE-RECORD-VALID-EX.
003830 *---------------------------------------------------------------
003840      EXIT.
003850 ****************************************************************
003860 *************** END OF PROGRAM SOURCE  -  BSAVALM **************
003870 ****************************************************************
003880
003890
003900
003910
