000010* BSMPARS.cpybk - LINKAGE FOR BSAPARSE
000020*-----------------------------------------------------------------
000030* BSM005 14/03/1994 RTAN    - INITIAL VERSION                     BSM005  
000040*-----------------------------------------------------------------
000050 01  WK-C-PARSE-RECORD.
000060     05  WK-C-PARSE-INPUT-LINE     PIC X(4000).
000070*                        ONE RAW LINE FROM THE BSMPEXT EXTRACT
000080     05  WK-C-PARSE-VALID-SW       PIC X(01).
000090         88  WK-C-PARSE-OK               VALUE "Y".
000100         88  WK-C-PARSE-BAD               VALUE "N".
000110     05  FILLER                    PIC X(10).
