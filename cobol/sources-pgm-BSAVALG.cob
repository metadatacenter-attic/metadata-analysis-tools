000100 *************************
000110  IDENTIFICATION DIVISION.
000120 *************************
000130  PROGRAM-ID.     BSAVALG.
000140  AUTHOR.         R TAN.
000150  INSTALLATION.   METADATA QUALITY UNIT.
000160  DATE-WRITTEN.   14 MAR 1994.
000170  DATE-COMPILED.
000180  SECURITY.       UNCLASSIFIED.
000190 *----------------------------------------------------------------*
000200 *DESCRIPTION : GENERIC ATTRIBUTE VALIDATOR - USED FOR EVERY
000210 *              PACKAGE OTHER THAN METAGENOME.ENVIRONMENTAL.1.0
000220 *              (SEE BSAVALM FOR THAT ONE).  WALKS THE REFERENCE
000230 *              SCHEMA TABLE (BSASCHL-LOADED) AND, FOR EACH
000240 *              SCHEMA ROW, LOOKS THE ATTRIBUTE UP ON THE RECORD
000250 *              BY ITS HARMONIZED NAME AND VALIDATES IT ACCORDING
000260 *              TO THE SCHEMA'S DECLARED TYPE, FILING THE RESULT
000270 *              INTO ONE OF SEVEN TYPE-KEYED REPORT GROUPS.
000280 *----------------------------------------------------------------*
000290 * HISTORY OF AMENDMENT :
000300 *=================================================================
000310 * MOD.#   INIT    DATE        DESCRIPTION
000320 * ------  ------  ----------  ----------------------------------
000330 * BSM007  RTAN    14/03/1994  - INITIAL VERSION, FOUR TYPE        BSM007
000340 *                               GROUPS (INTEGER/TERM/BOOLEAN/
000350 *                               OTHER)
000360 *-----------------------------------------------------------------
000370 * BSM020  PLOW    26/07/1996  - CR#0399 ADD VALUE_SET GROUP       BSM020
000380 *-----------------------------------------------------------------
000390 * BSM027  SLIM    22/01/1998  - CR#0561 SPLIT ONTOLOGY_TERM OUT   BSM027
000400 *                               OF TERM - SEPARATE CODE-LIST
000410 *                               RESTRICTION RULES
000420 *-----------------------------------------------------------------
000430 * BSM039  KCHNG   28/09/1999  - Y2K: TIMESTAMP GROUP DELEGATES    BSM039
000440 *                               TO BSAFMTR - REVIEWED, NO CHANGE
000450 *                               REQUIRED HERE
000460 *-----------------------------------------------------------------
000470 * BSM050  NPARK   19/07/2001  - CR#0801 RAISE PER-GROUP ATTRIBUTE BSM050
000480 *                               SLOT LIMIT FROM 25 TO 40
000490 *-----------------------------------------------------------------
000500 * BSM051  RSING   14/02/2002  - CR#0844 IS-VALID-FMT NEVER FLIPPEDBSM051
000510 *                               TRUE FOR A GOOD INTEGER - ADDED
000520 *                               WK-C-VLG-DIGIT-BAD-SW TO TRACK THE
000530 *                               LOOP OUTCOME INSTEAD OF READING TH
000540 *                               FIELD BEING SET BY THE LOOP ITSELF
000550 *-----------------------------------------------------------------
000560 * BSM052  RSING   20/02/2002  - CR#0850 ADD STANDALONE CALL-COUNT BSM052
000570 *                               FOR CALL-VOLUME TRACING UNDER UPSI
000580 *=================================================================
000590  EJECT
000600 **********************
000610  ENVIRONMENT DIVISION.
000620 **********************
000630  CONFIGURATION SECTION.
000640  SOURCE-COMPUTER.  IBM-AS400.
000650  OBJECT-COMPUTER.  IBM-AS400.
000660  SPECIAL-NAMES.    C01 IS TOP-OF-FORM
000670                     CLASS BSA-UPPER-ALPHA IS "A" THRU "Z"
000680                     UPSI-0 IS UPSI-SWITCH-0
000690                         ON  STATUS IS U0-ON
000700                         OFF STATUS IS U0-OFF.
000710 ***************
000720  DATA DIVISION.
000730 ***************
000740  WORKING-STORAGE SECTION.
000750 *************************
000760  01  FILLER                          PIC X(24)        VALUE
000770      "** PROGRAM BSAVALG **".
000780 * ---- STANDALONE CALL-COUNT - TRACED UNDER UPSI-0 (BSM052) ------BSM052
000790  77  WK-N-VLG-CALL-COUNT       PIC S9(04) COMP VALUE ZERO.
000800 * ---- TWO REDEFINES CARRIED FOR EVERY BSA* PROGRAM -------------*
000810  01  WK-D-VLG-TIMESTAMP.
000820      05  WK-D-VLG-TS-NUM           PIC 9(14)    COMP-3.
000830      05  WK-D-VLG-TS-ALPHA REDEFINES WK-D-VLG-TS-NUM
000840                                        PIC X(14).
000850      05  WK-D-VLG-TS-PARTS REDEFINES WK-D-VLG-TS-NUM.
000860          10  WK-D-VLG-TS-CCYY          PIC 9(04).
000870          10  WK-D-VLG-TS-MM            PIC 9(02).
000880          10  WK-D-VLG-TS-DD            PIC 9(02).
000890          10  WK-D-VLG-TS-HHMMSS        PIC 9(06).
000900      05  FILLER                    PIC X(04).
000910 * ---- PROGRAM-SPECIFIC THIRD REDEFINES: ALTERNATE NUMERIC VIEW -*
000920 * ---- OF AN ATTRIBUTE VALUE, USED BY THE INTEGER-TYPE CHECK ----*
000930  01  WK-C-VLG-INT-TEST-AREA.
000940      05  WK-C-VLG-INT-TEST-ALPHA   PIC X(18).
000950  01  WK-C-VLG-INT-TEST-NUM REDEFINES WK-C-VLG-INT-TEST-AREA
000960                                        PIC S9(18).
000970  01  WK-C-VLG-WORK-FIELDS.
000980      05  WK-N-VLG-SCH-IDX          PIC S9(04)   COMP.
000990      05  WK-N-VLG-CHK-IDX          PIC S9(04)   COMP.
001000      05  WK-N-VLG-VAL-LEN          PIC S9(04)   COMP.
001010      05  WK-N-VLG-GRP              PIC S9(02)   COMP.
001020      05  WK-N-VLG-SLOT             PIC S9(02)   COMP.
001030      05  WK-C-VLG-ATTR-FOUND-SW    PIC X(01).
001040          88  WK-C-VLG-ATTR-FOUND         VALUE "Y".
001050          88  WK-C-VLG-ATTR-NOT-FOUND     VALUE "N".
001060      05  WK-C-VLG-ATTR-VALUE       PIC X(200).
001070      05  WK-C-VLG-UPPER-VALUE      PIC X(200).
001080      05  WK-C-VLG-UPPER-CAND       PIC X(40).
001090      05  WK-C-VLG-HAS-GEOLOC-SW    PIC X(01).
001100          88  WK-C-VLG-HAS-GEOLOC         VALUE "Y".
001110          88  WK-C-VLG-NO-GEOLOC          VALUE "N".
001120      05  WK-C-VLG-DIGIT-BAD-SW     PIC X(01).
001130          88  WK-C-VLG-DIGIT-BAD          VALUE "Y".
001140          88  WK-C-VLG-DIGIT-OK           VALUE "N".
001150      05  WK-C-VLG-IS-FILLED-IN     PIC X(05).
001160      05  WK-C-VLG-IS-VALID-FMT     PIC X(05).
001170      05  FILLER                    PIC X(20).
001180 * ---- WORKING COPY OF BSAFMTR'S LINKAGE, USED TO CALL IT -------*
001190      COPY BSMFMTR.
001200 ****************
001210  LINKAGE SECTION.
001220 ****************
001230      COPY BSMSCHM.
001240      COPY BSMPREC.
001250      COPY BSMRPT.
001260  EJECT
001270 ****************************************
001280  PROCEDURE DIVISION USING BSM-SCHEMA-TABLE, BSM-BIOSAMPLE-RECORD,
001290                            BSM-VALIDATION-REPORT.
001300 ****************************************
001310  MAIN-MODULE.
001320      PERFORM A000-PROCESS-CALLED-ROUTINE
001330         THRU A099-PROCESS-CALLED-ROUTINE-EX.
001340      GOBACK.
001350 *----------------------------------------------------------------*
001360  A000-PROCESS-CALLED-ROUTINE.
001370 *----------------------------------------------------------------*
001380      ADD  1                    TO    WK-N-VLG-CALL-COUNT.
001390      IF  U0-ON
001400          DISPLAY "BSAVALG - CALL COUNT " WK-N-VLG-CALL-COUNT
001410      END-IF.
001420      PERFORM B000-VALIDATE-ALL-GROUPS
001430         THRU B099-VALIDATE-ALL-GROUPS-EX.
001440      PERFORM D000-COMPUTE-RECORD-VALID
001450         THRU D099-COMPUTE-RECORD-VALID-EX.
001460 *----------------------------------------------------------------*
001470  A099-PROCESS-CALLED-ROUTINE-EX.
001480 *----------------------------------------------------------------*
001490      EXIT.
001500 *----------------------------------------------------------------*
001510  B000-VALIDATE-ALL-GROUPS.
001520 *----------------------------------------------------------------*
001530 *    SEVEN FIXED TYPE-KEYED GROUPS, SAME ORDER EVERY CALL, SO
001540 *    BSACSVW CAN WALK THE REPORT WITHOUT RE-DISCOVERING SHAPE.
001550 *----------------------------------------------------------------*
001560      MOVE 7                   TO    BSM-REPORT-GROUP-COUNT.
001570      MOVE ZERO                TO    BSM-GROUP-ATTR-COUNT (1)
001580                                     BSM-GROUP-ATTR-COUNT (2)
001590                                     BSM-GROUP-ATTR-COUNT (3)
001600                                     BSM-GROUP-ATTR-COUNT (4)
001610                                     BSM-GROUP-ATTR-COUNT (5)
001620                                     BSM-GROUP-ATTR-COUNT (6)
001630                                     BSM-GROUP-ATTR-COUNT (7).
001640      MOVE "integer"           TO    BSM-GROUP-NAME (1).
001650      MOVE "ontology_term"     TO    BSM-GROUP-NAME (2).
001660      MOVE "term"              TO    BSM-GROUP-NAME (3).
001670      MOVE "boolean"           TO    BSM-GROUP-NAME (4).
001680      MOVE "value_set"         TO    BSM-GROUP-NAME (5).
001690      MOVE "timestamp"         TO    BSM-GROUP-NAME (6).
001700      MOVE "other"             TO    BSM-GROUP-NAME (7).
001710      PERFORM B010-VALIDATE-ONE-SCHEMA-ROW
001720         THRU B019-VALIDATE-ONE-SCHEMA-ROW-EX
001730         VARYING WK-N-VLG-SCH-IDX FROM 1 BY 1
001740           UNTIL WK-N-VLG-SCH-IDX > BSM-SCHEMA-ROW-COUNT.
001750 *----------------------------------------------------------------*
001760  B099-VALIDATE-ALL-GROUPS-EX.
001770 *----------------------------------------------------------------*
001780      EXIT.
001790 *----------------------------------------------------------------*
001800  B010-VALIDATE-ONE-SCHEMA-ROW.
001810 *----------------------------------------------------------------*
001820      PERFORM E100-LOOKUP-ATTR-ON-RECORD
001830         THRU E199-LOOKUP-ATTR-ON-RECORD-EX.
001840      EVALUATE TRUE
001850         WHEN BSM-SCHTYP-INTEGER (WK-N-VLG-SCH-IDX)
001860            PERFORM C100-VALIDATE-INTEGER
001870               THRU C199-VALIDATE-INTEGER-EX
001880         WHEN BSM-SCHTYP-ONTOLOGY-TERM (WK-N-VLG-SCH-IDX)
001890            PERFORM C200-VALIDATE-ONTOLOGY-TERM
001900               THRU C299-VALIDATE-ONTOLOGY-TERM-EX
001910         WHEN BSM-SCHTYP-TERM (WK-N-VLG-SCH-IDX)
001920            PERFORM C300-VALIDATE-TERM
001930               THRU C399-VALIDATE-TERM-EX
001940         WHEN BSM-SCHTYP-BOOLEAN (WK-N-VLG-SCH-IDX)
001950            PERFORM C400-VALIDATE-BOOLEAN
001960               THRU C499-VALIDATE-BOOLEAN-EX
001970         WHEN BSM-SCHTYP-VALUE-SET (WK-N-VLG-SCH-IDX)
001980            PERFORM C500-VALIDATE-VALUE-SET
001990               THRU C599-VALIDATE-VALUE-SET-EX
002000         WHEN BSM-SCHTYP-TIMESTAMP (WK-N-VLG-SCH-IDX)
002010            PERFORM C600-VALIDATE-TIMESTAMP
002020               THRU C699-VALIDATE-TIMESTAMP-EX
002030         WHEN BSM-SCHTYP-OTHER (WK-N-VLG-SCH-IDX)
002040            PERFORM C700-VALIDATE-OTHER
002050               THRU C799-VALIDATE-OTHER-EX
002060      END-EVALUATE.
002070 *----------------------------------------------------------------*
002080  B019-VALIDATE-ONE-SCHEMA-ROW-EX.
002090 *----------------------------------------------------------------*
002100      EXIT.
002110 *----------------------------------------------------------------*
002120  E100-LOOKUP-ATTR-ON-RECORD.
002130 *----------------------------------------------------------------*
002140      SET  WK-C-VLG-ATTR-NOT-FOUND TO TRUE.
002150      MOVE SPACES              TO    WK-C-VLG-ATTR-VALUE.
002160      IF  BSM-ATTR-COUNT = ZERO
002170          GO TO E199-LOOKUP-ATTR-ON-RECORD-EX.
002180      SET  BSM-ATTR-IDX        TO    1.
002190      SEARCH BSM-ATTR-TABLE
002200         AT END
002210            CONTINUE
002220         WHEN BSM-ATTR-HARMONIZED-NAME (BSM-ATTR-IDX)
002230                  = BSM-SCHEMA-ATTR-NAME (WK-N-VLG-SCH-IDX)
002240            SET  WK-C-VLG-ATTR-FOUND TO TRUE
002250            MOVE BSM-ATTR-VALUE (BSM-ATTR-IDX)
002260                               TO    WK-C-VLG-ATTR-VALUE
002270      END-SEARCH.
002280 *----------------------------------------------------------------*
002290  E199-LOOKUP-ATTR-ON-RECORD-EX.
002300 *----------------------------------------------------------------*
002310      EXIT.
002320 *----------------------------------------------------------------*
002330  F100-TRIM-ATTR-VALUE.
002340 *----------------------------------------------------------------*
002350      MOVE 200                 TO    WK-N-VLG-VAL-LEN.
002360      PERFORM F110-BACKSCAN-TRIM
002370         THRU F118-BACKSCAN-TRIM-EX
002380         UNTIL WK-N-VLG-VAL-LEN = 0
002390            OR WK-C-VLG-ATTR-VALUE (WK-N-VLG-VAL-LEN:1)
002400                                     NOT = SPACE.
002410 *----------------------------------------------------------------*
002420  F199-TRIM-ATTR-VALUE-EX.
002430 *----------------------------------------------------------------*
002440      EXIT.
002450 *----------------------------------------------------------------*
002460  F110-BACKSCAN-TRIM.
002470 *----------------------------------------------------------------*
002480      SUBTRACT 1            FROM  WK-N-VLG-VAL-LEN.
002490 *----------------------------------------------------------------*
002500  F118-BACKSCAN-TRIM-EX.
002510 *----------------------------------------------------------------*
002520      EXIT.
002530 *----------------------------------------------------------------*
002540  G100-FILE-GROUP-RESULT.
002550 *----------------------------------------------------------------*
002560 *    COMMON TAIL FOR EVERY C-SERIES PARAGRAPH - APPENDS ONE
002570 *    ATTRIBUTE RESULT TO GROUP WK-N-VLG-GRP, PROVIDED THE
002580 *    40-SLOT LIMIT (BSM050) HAS NOT BEEN REACHED.                 BSM050
002590 *----------------------------------------------------------------*
002600      IF  BSM-GROUP-ATTR-COUNT (WK-N-VLG-GRP) NOT < 40
002610          GO TO G199-FILE-GROUP-RESULT-EX.
002620      ADD  1 TO BSM-GROUP-ATTR-COUNT (WK-N-VLG-GRP).
002630      MOVE BSM-GROUP-ATTR-COUNT (WK-N-VLG-GRP)
002640                               TO    WK-N-VLG-SLOT.
002650      MOVE BSM-SCHEMA-ATTR-NAME (WK-N-VLG-SCH-IDX)
002660                TO BSM-GRPATTR-NAME (WK-N-VLG-GRP, WK-N-VLG-SLOT).
002670      MOVE WK-C-VLG-ATTR-VALUE
002680                TO BSM-GRPATTR-VALUE (WK-N-VLG-GRP, WK-N-VLG-SLOT).
002690      MOVE WK-C-VLG-IS-FILLED-IN
002700             TO BSM-GRPATTR-IS-FILLED-IN (WK-N-VLG-GRP,
002710                                           WK-N-VLG-SLOT).
002720      MOVE WK-C-VLG-IS-VALID-FMT
002730             TO BSM-GRPATTR-IS-VALID-FMT (WK-N-VLG-GRP,
002740                                           WK-N-VLG-SLOT).
002750      IF  WK-C-VLG-IS-FILLED-IN = "TRUE " AND
002760            WK-C-VLG-IS-VALID-FMT = "TRUE "
002770          MOVE "TRUE "  TO BSM-GRPATTR-IS-VALID (WK-N-VLG-GRP,
002780                                                  WK-N-VLG-SLOT)
002790      ELSE
002800          IF  WK-C-VLG-IS-FILLED-IN = "FALSE"
002810              MOVE "TRUE "  TO BSM-GRPATTR-IS-VALID (WK-N-VLG-GRP,
002820                                                  WK-N-VLG-SLOT)
002830          ELSE
002840              MOVE "FALSE"  TO BSM-GRPATTR-IS-VALID (WK-N-VLG-GRP,
002850                                                  WK-N-VLG-SLOT)
002860          END-IF
002870      END-IF.
002880 *----------------------------------------------------------------*
002890  G199-FILE-GROUP-RESULT-EX.
002900 *----------------------------------------------------------------*
002910      EXIT.
002920 *----------------------------------------------------------------*
002930  C100-VALIDATE-INTEGER.
002940 *----------------------------------------------------------------*
002950      MOVE 1                   TO    WK-N-VLG-GRP.
002960      MOVE "FALSE"              TO    WK-C-VLG-IS-FILLED-IN
002970                                     WK-C-VLG-IS-VALID-FMT.
002980      IF  WK-C-VLG-ATTR-NOT-FOUND
002990          GO TO C199-VALIDATE-INTEGER-EX.
003000      PERFORM F100-TRIM-ATTR-VALUE THRU F199-TRIM-ATTR-VALUE-EX.
003010      IF  WK-N-VLG-VAL-LEN = 0
003020          GO TO C199-VALIDATE-INTEGER-EX.
003030      MOVE "TRUE "             TO    WK-C-VLG-IS-FILLED-IN.
003040      IF  WK-N-VLG-VAL-LEN <= 18
003050          MOVE SPACES           TO    WK-C-VLG-INT-TEST-AREA
003060          MOVE WK-C-VLG-ATTR-VALUE (1:WK-N-VLG-VAL-LEN)
003070                               TO    WK-C-VLG-INT-TEST-ALPHA
003080          SET  WK-C-VLG-DIGIT-OK  TO TRUE
003090          PERFORM C110-CHECK-INTEGER-DIGIT
003100             THRU C118-CHECK-INTEGER-DIGIT-EX
003110             VARYING WK-N-VLG-CHK-IDX FROM 1 BY 1
003120               UNTIL WK-N-VLG-CHK-IDX > WK-N-VLG-VAL-LEN
003130          IF  WK-C-VLG-DIGIT-OK
003140              MOVE "TRUE "     TO    WK-C-VLG-IS-VALID-FMT
003150          END-IF
003160      END-IF.
003170 *----------------------------------------------------------------*
003180  C199-VALIDATE-INTEGER-EX.
003190 *----------------------------------------------------------------*
003200      PERFORM G100-FILE-GROUP-RESULT
003210         THRU G199-FILE-GROUP-RESULT-EX.
003220      EXIT.
003230 *----------------------------------------------------------------*
003240  C110-CHECK-INTEGER-DIGIT.
003250 *----------------------------------------------------------------*
003260      IF (WK-C-VLG-ATTR-VALUE (WK-N-VLG-CHK-IDX:1)
003270                                 NOT NUMERIC)
003280            AND NOT (WK-N-VLG-CHK-IDX = 1
003290                 AND (WK-C-VLG-ATTR-VALUE (1:1) = "+"
003300                   OR WK-C-VLG-ATTR-VALUE (1:1) = "-"))
003310          SET  WK-C-VLG-DIGIT-BAD  TO TRUE
003320      END-IF.
003330 *----------------------------------------------------------------*
003340  C118-CHECK-INTEGER-DIGIT-EX.
003350 *----------------------------------------------------------------*
003360      EXIT.
003370 *----------------------------------------------------------------*
003380  C200-VALIDATE-ONTOLOGY-TERM.
003390 *----------------------------------------------------------------*
003400 *    EXACT MATCH REQUIRED, RESTRICTED TO THE SCHEMA'S OWN VALUE
003410 *    LIST (THE ONTOLOGY CODE LIST).
003420 *----------------------------------------------------------------*
003430      MOVE 2                   TO    WK-N-VLG-GRP.
003440      MOVE "FALSE"              TO    WK-C-VLG-IS-FILLED-IN
003450                                     WK-C-VLG-IS-VALID-FMT.
003460      IF  WK-C-VLG-ATTR-NOT-FOUND
003470          GO TO C299-VALIDATE-ONTOLOGY-TERM-EX.
003480      MOVE WK-C-VLG-ATTR-VALUE  TO    WK-C-FMTR-INPUT-VALUE.
003490      PERFORM H100-BUILD-QUALIFIER-TABLE
003500         THRU H199-BUILD-QUALIFIER-TABLE-EX.
003510      SET  WK-C-FMTR-ONTOLOGY-TERM TO TRUE.
003520      CALL "BSAFMTR" USING WK-C-FMTR-RECORD.
003530      MOVE WK-C-FMTR-IS-FILLED-IN
003540                               TO    WK-C-VLG-IS-FILLED-IN.
003550      MOVE WK-C-FMTR-IS-VALID-FORMAT
003560                               TO    WK-C-VLG-IS-VALID-FMT.
003570 *----------------------------------------------------------------*
003580  C299-VALIDATE-ONTOLOGY-TERM-EX.
003590 *----------------------------------------------------------------*
003600      PERFORM G100-FILE-GROUP-RESULT
003610         THRU G199-FILE-GROUP-RESULT-EX.
003620      EXIT.
003630 *----------------------------------------------------------------*
003640  C300-VALIDATE-TERM.
003650 *----------------------------------------------------------------*
003660 *    BSM027 - IF THE SCHEMA VALUE LIST CARRIES THE QUALIFIER      BSM027
003670 *    "GEOLOC" APPLY THE GEOLOC RULE, ELSE THE ONTOLOGY-TERM RULE
003680 *    WITH NO CODE-LIST RESTRICTION.
003690 *----------------------------------------------------------------*
003700      MOVE 3                   TO    WK-N-VLG-GRP.
003710      MOVE "FALSE"              TO    WK-C-VLG-IS-FILLED-IN
003720                                     WK-C-VLG-IS-VALID-FMT.
003730      IF  WK-C-VLG-ATTR-NOT-FOUND
003740          GO TO C399-VALIDATE-TERM-EX.
003750      PERFORM H200-CHECK-GEOLOC-QUALIFIER
003760         THRU H299-CHECK-GEOLOC-QUALIFIER-EX.
003770      MOVE WK-C-VLG-ATTR-VALUE  TO    WK-C-FMTR-INPUT-VALUE.
003780      IF  WK-C-VLG-HAS-GEOLOC
003790          SET  WK-C-FMTR-GEOLOC TO TRUE
003800      ELSE
003810          MOVE ZERO             TO    WK-C-FMTR-QUALIFIER-COUNT
003820          SET  WK-C-FMTR-ONTOLOGY-TERM TO TRUE
003830      END-IF.
003840      CALL "BSAFMTR" USING WK-C-FMTR-RECORD.
003850      MOVE WK-C-FMTR-IS-FILLED-IN
003860                               TO    WK-C-VLG-IS-FILLED-IN.
003870      MOVE WK-C-FMTR-IS-VALID-FORMAT
003880                               TO    WK-C-VLG-IS-VALID-FMT.
003890 *----------------------------------------------------------------*
003900  C399-VALIDATE-TERM-EX.
003910 *----------------------------------------------------------------*
003920      PERFORM G100-FILE-GROUP-RESULT
003930         THRU G199-FILE-GROUP-RESULT-EX.
003940      EXIT.
003950 *----------------------------------------------------------------*
003960  C400-VALIDATE-BOOLEAN.
003970 *----------------------------------------------------------------*
003980      MOVE 4                   TO    WK-N-VLG-GRP.
003990      MOVE "FALSE"              TO    WK-C-VLG-IS-FILLED-IN
004000                                     WK-C-VLG-IS-VALID-FMT.
004010      IF  WK-C-VLG-ATTR-NOT-FOUND
004020          GO TO C499-VALIDATE-BOOLEAN-EX.
004030      PERFORM F100-TRIM-ATTR-VALUE THRU F199-TRIM-ATTR-VALUE-EX.
004040      IF  WK-N-VLG-VAL-LEN = 0
004050          GO TO C499-VALIDATE-BOOLEAN-EX.
004060      MOVE "TRUE "             TO    WK-C-VLG-IS-FILLED-IN.
004070      MOVE SPACES               TO    WK-C-VLG-UPPER-VALUE.
004080      MOVE WK-C-VLG-ATTR-VALUE  TO    WK-C-VLG-UPPER-VALUE.
004090      INSPECT WK-C-VLG-UPPER-VALUE CONVERTING
004100          "abcdefghijklmnopqrstuvwxyz"
004110       TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
004120      IF  WK-C-VLG-UPPER-VALUE (1:WK-N-VLG-VAL-LEN) = "TRUE"
004130            OR WK-C-VLG-UPPER-VALUE (1:WK-N-VLG-VAL-LEN) = "FALSE"
004140          MOVE "TRUE "         TO    WK-C-VLG-IS-VALID-FMT
004150      END-IF.
004160 *----------------------------------------------------------------*
004170  C499-VALIDATE-BOOLEAN-EX.
004180 *----------------------------------------------------------------*
004190      PERFORM G100-FILE-GROUP-RESULT
004200         THRU G199-FILE-GROUP-RESULT-EX.
004210      EXIT.
004220 *----------------------------------------------------------------*
004230  C500-VALIDATE-VALUE-SET.
004240 *----------------------------------------------------------------*
004250      MOVE 5                   TO    WK-N-VLG-GRP.
004260      MOVE "FALSE"              TO    WK-C-VLG-IS-FILLED-IN
004270                                     WK-C-VLG-IS-VALID-FMT.
004280      IF  WK-C-VLG-ATTR-NOT-FOUND
004290          GO TO C599-VALIDATE-VALUE-SET-EX.
004300      PERFORM F100-TRIM-ATTR-VALUE THRU F199-TRIM-ATTR-VALUE-EX.
004310      IF  WK-N-VLG-VAL-LEN = 0
004320          GO TO C599-VALIDATE-VALUE-SET-EX.
004330      MOVE "TRUE "             TO    WK-C-VLG-IS-FILLED-IN.
004340      MOVE SPACES               TO    WK-C-VLG-UPPER-VALUE.
004350      MOVE WK-C-VLG-ATTR-VALUE  TO    WK-C-VLG-UPPER-VALUE.
004360      INSPECT WK-C-VLG-UPPER-VALUE CONVERTING
004370          "abcdefghijklmnopqrstuvwxyz"
004380       TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
004390      PERFORM C510-MATCH-VALUE-SET
004400         THRU C518-MATCH-VALUE-SET-EX
004410         VARYING WK-N-VLG-CHK-IDX FROM 1 BY 1
004420           UNTIL WK-N-VLG-CHK-IDX >
004430                 BSM-SCHEMA-VALUE-COUNT (WK-N-VLG-SCH-IDX)
004440              OR WK-C-VLG-IS-VALID-FMT = "TRUE ".
004450 *----------------------------------------------------------------*
004460  C599-VALIDATE-VALUE-SET-EX.
004470 *----------------------------------------------------------------*
004480      PERFORM G100-FILE-GROUP-RESULT
004490         THRU G199-FILE-GROUP-RESULT-EX.
004500      EXIT.
004510 *----------------------------------------------------------------*
004520  C510-MATCH-VALUE-SET.
004530 *----------------------------------------------------------------*
004540      MOVE SPACES            TO    WK-C-VLG-UPPER-CAND.
004550      MOVE BSM-SCHEMA-VALUE-TABLE (WK-N-VLG-SCH-IDX,
004560                                   WK-N-VLG-CHK-IDX)
004570                            TO    WK-C-VLG-UPPER-CAND.
004580      INSPECT WK-C-VLG-UPPER-CAND CONVERTING
004590          "abcdefghijklmnopqrstuvwxyz"
004600       TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
004610      IF  WK-C-VLG-UPPER-CAND (1:WK-N-VLG-VAL-LEN)
004620                = WK-C-VLG-UPPER-VALUE (1:WK-N-VLG-VAL-LEN)
004630          MOVE "TRUE "     TO    WK-C-VLG-IS-VALID-FMT
004640          MOVE BSM-SCHEMA-VALUE-TABLE (WK-N-VLG-SCH-IDX,
004650                                       WK-N-VLG-CHK-IDX)
004660                            TO    WK-C-VLG-ATTR-VALUE
004670      END-IF.
004680 *----------------------------------------------------------------*
004690  C518-MATCH-VALUE-SET-EX.
004700 *----------------------------------------------------------------*
004710      EXIT.
004720 *----------------------------------------------------------------*
004730  C600-VALIDATE-TIMESTAMP.
004740 *----------------------------------------------------------------*
004750      MOVE 6                   TO    WK-N-VLG-GRP.
004760      MOVE "FALSE"              TO    WK-C-VLG-IS-FILLED-IN
004770                                     WK-C-VLG-IS-VALID-FMT.
004780      IF  WK-C-VLG-ATTR-NOT-FOUND
004790          GO TO C699-VALIDATE-TIMESTAMP-EX.
004800      MOVE WK-C-VLG-ATTR-VALUE  TO    WK-C-FMTR-INPUT-VALUE.
004810      SET  WK-C-FMTR-DATE-FORMAT TO TRUE.
004820      CALL "BSAFMTR" USING WK-C-FMTR-RECORD.
004830      MOVE WK-C-FMTR-IS-FILLED-IN
004840                               TO    WK-C-VLG-IS-FILLED-IN.
004850      MOVE WK-C-FMTR-IS-VALID-FORMAT
004860                               TO    WK-C-VLG-IS-VALID-FMT.
004870 *----------------------------------------------------------------*
004880  C699-VALIDATE-TIMESTAMP-EX.
004890 *----------------------------------------------------------------*
004900      PERFORM G100-FILE-GROUP-RESULT
004910         THRU G199-FILE-GROUP-RESULT-EX.
004920      EXIT.
004930 *----------------------------------------------------------------*
004940  C700-VALIDATE-OTHER.
004950 *----------------------------------------------------------------*
004960 *    BSM007 - UNSUPPORTED SCHEMA TYPE - ALWAYS REPORTED MISSING   BSM007
004970 *    AND INVALID, LOGGED FOR THE ATTRIBUTES.CSV MAINTAINER.
004980 *----------------------------------------------------------------*
004990      MOVE 7                   TO    WK-N-VLG-GRP.
005000      MOVE "FALSE"              TO    WK-C-VLG-IS-FILLED-IN
005010                                     WK-C-VLG-IS-VALID-FMT.
005020      IF  WK-C-VLG-ATTR-FOUND
005030          DISPLAY "BSAVALG - UNSUPPORTED SCHEMA TYPE FOR "
005040                  BSM-SCHEMA-ATTR-NAME (WK-N-VLG-SCH-IDX)
005050      END-IF.
005060 *----------------------------------------------------------------*
005070  C799-VALIDATE-OTHER-EX.
005080 *----------------------------------------------------------------*
005090      PERFORM G100-FILE-GROUP-RESULT
005100         THRU G199-FILE-GROUP-RESULT-EX.
005110      EXIT.
005120 *----------------------------------------------------------------*
005130  H100-BUILD-QUALIFIER-TABLE.
005140 *----------------------------------------------------------------*
005150 *    COPIES THE SCHEMA'S ALLOWED-VALUE LIST (THE ONTOLOGY CODE
005160 *    LIST) INTO BSAFMTR'S QUALIFIER TABLE, CAPPED AT 10 ENTRIES.
005170 *----------------------------------------------------------------*
005180      MOVE ZERO                TO    WK-C-FMTR-QUALIFIER-COUNT.
005190      PERFORM H110-COPY-QUALIFIER
005200         THRU H118-COPY-QUALIFIER-EX
005210         VARYING WK-N-VLG-CHK-IDX FROM 1 BY 1
005220           UNTIL WK-N-VLG-CHK-IDX >
005230                 BSM-SCHEMA-VALUE-COUNT (WK-N-VLG-SCH-IDX)
005240              OR WK-C-FMTR-QUALIFIER-COUNT NOT < 10.
005250 *----------------------------------------------------------------*
005260  H199-BUILD-QUALIFIER-TABLE-EX.
005270 *----------------------------------------------------------------*
005280      EXIT.
005290 *----------------------------------------------------------------*
005300  H110-COPY-QUALIFIER.
005310 *----------------------------------------------------------------*
005320      ADD  1                TO    WK-C-FMTR-QUALIFIER-COUNT.
005330      MOVE BSM-SCHEMA-VALUE-TABLE (WK-N-VLG-SCH-IDX,
005340                                   WK-N-VLG-CHK-IDX)
005350               TO WK-C-FMTR-QUALIFIER-TABLE
005360                               (WK-C-FMTR-QUALIFIER-COUNT).
005370 *----------------------------------------------------------------*
005380  H118-COPY-QUALIFIER-EX.
005390 *----------------------------------------------------------------*
005400      EXIT.
005410 *----------------------------------------------------------------*
005420  H200-CHECK-GEOLOC-QUALIFIER.
005430 *----------------------------------------------------------------*
005440      SET  WK-C-VLG-NO-GEOLOC  TO TRUE.
005450      PERFORM H210-CHECK-ONE-QUALIFIER
005460         THRU H218-CHECK-ONE-QUALIFIER-EX
005470         VARYING WK-N-VLG-CHK-IDX FROM 1 BY 1
005480           UNTIL WK-N-VLG-CHK-IDX >
005490                 BSM-SCHEMA-VALUE-COUNT (WK-N-VLG-SCH-IDX).
005500 *----------------------------------------------------------------*
005510  H299-CHECK-GEOLOC-QUALIFIER-EX.
005520 *----------------------------------------------------------------*
005530      EXIT.
005540 *----------------------------------------------------------------*
005550  H210-CHECK-ONE-QUALIFIER.
005560 *----------------------------------------------------------------*
005570      IF  BSM-SCHEMA-VALUE-TABLE (WK-N-VLG-SCH-IDX,
005580                                  WK-N-VLG-CHK-IDX)
005590                            =     "GEOLOC"
005600          SET  WK-C-VLG-HAS-GEOLOC TO TRUE
005610      END-IF.
005620 *----------------------------------------------------------------*
005630  H218-CHECK-ONE-QUALIFIER-EX.
005640 *----------------------------------------------------------------*
005650      EXIT.
005660 *----------------------------------------------------------------*
005670  D000-COMPUTE-RECORD-VALID.
005680 *----------------------------------------------------------------*
005690 *    A RECORD IS VALID IF AND ONLY IF EVERY ATTRIBUTE ACROSS
005700 *    EVERY GROUP REPORTS IS-VALID = "TRUE ".
005710 *----------------------------------------------------------------*
005720      MOVE "TRUE "             TO    BSM-RECORD-IS-VALID.
005730      PERFORM D010-CHECK-ONE-GROUP
005740         THRU D018-CHECK-ONE-GROUP-EX
005750         VARYING WK-N-VLG-GRP FROM 1 BY 1
005760           UNTIL WK-N-VLG-GRP > BSM-REPORT-GROUP-COUNT.
005770 *----------------------------------------------------------------*
005780  D099-COMPUTE-RECORD-VALID-EX.
005790 *----------------------------------------------------------------*
005800      EXIT.
005810 *----------------------------------------------------------------*
005820  D010-CHECK-ONE-GROUP.
005830 *----------------------------------------------------------------*
005840      PERFORM D011-CHECK-ONE-SLOT
005850         THRU D017-CHECK-ONE-SLOT-EX
005860         VARYING WK-N-VLG-SLOT FROM 1 BY 1
005870           UNTIL WK-N-VLG-SLOT >
005880                 BSM-GROUP-ATTR-COUNT (WK-N-VLG-GRP).
005890 *----------------------------------------------------------------*
005900  D018-CHECK-ONE-GROUP-EX.
005910 *----------------------------------------------------------------*
005920      EXIT.
005930 *----------------------------------------------------------------*
005940  D011-CHECK-ONE-SLOT.
005950 *----------------------------------------------------------------*
005960      IF  BSM-GRPATTR-IS-VALID (WK-N-VLG-GRP, WK-N-VLG-SLOT)
005970                        NOT = "TRUE "
005980          MOVE "FALSE"  TO    BSM-RECORD-IS-VALID
005990      END-IF.
006000 *----------------------------------------------------------------*
006010  D017-CHECK-ONE-SLOT-EX.
006020 *----------------------------------------------------------------*
006030      EXIT.
006040 ******************************************************************
006050 *************** END OF PROGRAM SOURCE  -  BSAVALG **************
006060 ******************************************************************
006070
