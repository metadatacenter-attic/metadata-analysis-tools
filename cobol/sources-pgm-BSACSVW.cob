000100 *************************
000110  IDENTIFICATION DIVISION.
000120 *************************
000130  PROGRAM-ID.     BSACSVW.
000140  AUTHOR.         R TAN.
000150  INSTALLATION.   METADATA QUALITY UNIT.
000160  DATE-WRITTEN.   15 MAR 1994.
000170  DATE-COMPILED.
000180  SECURITY.       UNCLASSIFIED.
000190 *----------------------------------------------------------------*
000200 *DESCRIPTION : ASSEMBLES ONE OUTPUT-CSV-ROW FROM A VALIDATED
000210 *              BIOSAMPLE RECORD AND ITS VALIDATION REPORT - THE
000220 *              16 FIXED RECORD COLUMNS FOLLOWED BY, FOR EACH
000230 *              REPORT GROUP CARRIED BACK BY BSAVALG/BSAVALM, THE
000240 *              GROUP NAME AND FIVE COLUMNS PER ATTRIBUTE.  QUOTES
000250 *              EVERY CELL, DOES NOT WRITE THE RECORD - BSADRV
000260 *              OWNS THE WRITE TO BSAUDIT.
000270 *----------------------------------------------------------------*
000280 * HISTORY OF AMENDMENT :
000290 *=================================================================
000300 * MOD.#   INIT    DATE        DESCRIPTION
000310 * ------  ------  ----------  ----------------------------------
000320 * BSM010  RTAN    15/03/1994  - INITIAL VERSION                   BSM010
000330 *-----------------------------------------------------------------
000340 * BSM031  KCHNG   04/09/1998  - CR#0602 WIDEN WK-C-CSVL-LINE      BSM031
000350 *                               2000 -> 4000 FOR THE METAGENOME
000360 *                               OPTIONAL GROUP (SEE BSMCSVL)
000370 *-----------------------------------------------------------------
000380 * BSM042  PLOW    03/02/2001  - CR#0774 NEW ATTRIBUTES ADDED TO   BSM042
000390 *                               MIMARKS DO NOT NEED ANY CHANGE
000400 *                               HERE - GROUP WALK IS GENERIC
000410 *-----------------------------------------------------------------
000420 * BSM053  RSING   25/02/2002  - CR#0850 ADD STANDALONE CALL-COUNT BSM053
000430 *                               FOR CALL-VOLUME TRACING UNDER UPSI
000440 *=================================================================
000450  EJECT
000460 **********************
000470  ENVIRONMENT DIVISION.
000480 **********************
000490  CONFIGURATION SECTION.
000500  SOURCE-COMPUTER.  IBM-AS400.
000510  OBJECT-COMPUTER.  IBM-AS400.
000520  SPECIAL-NAMES.    C01 IS TOP-OF-FORM
000530                     CLASS BSA-UPPER-ALPHA IS "A" THRU "Z"
000540                     UPSI-0 IS UPSI-SWITCH-0
000550                         ON  STATUS IS U0-ON
000560                         OFF STATUS IS U0-OFF.
000570 ***************
000580  DATA DIVISION.
000590 ***************
000600  WORKING-STORAGE SECTION.
000610 *************************
000620  01  FILLER                          PIC X(24)        VALUE
000630      "** PROGRAM BSACSVW **".
000640 * ---- STANDALONE CALL-COUNT - TRACED UNDER UPSI-0 (BSM053) ------BSM053
000650  77  WK-N-CVW-CALL-COUNT       PIC S9(04) COMP VALUE ZERO.
000660 * ---- TWO REDEFINES CARRIED FOR EVERY BSA* PROGRAM -------------*
000670  01  WK-D-CVW-TIMESTAMP.
000680      05  WK-D-CVW-TS-NUM           PIC 9(14)    COMP-3.
000690      05  WK-D-CVW-TS-ALPHA REDEFINES WK-D-CVW-TS-NUM
000700                                        PIC X(14).
000710      05  WK-D-CVW-TS-PARTS REDEFINES WK-D-CVW-TS-NUM.
000720          10  WK-D-CVW-TS-CCYY          PIC 9(04).
000730          10  WK-D-CVW-TS-MM            PIC 9(02).
000740          10  WK-D-CVW-TS-DD            PIC 9(02).
000750          10  WK-D-CVW-TS-HHMMSS        PIC 9(06).
000760      05  FILLER                    PIC X(04).
000770 * ---- PROGRAM-SPECIFIC THIRD REDEFINES: EDITED VIEW OF THE -----*
000780 * ---- TAXONOMY ID FOR THE NUMERIC-TO-TEXT CSV CELL -------------*
000790  01  WK-C-CVW-TAXID-BIN            PIC 9(09).
000800  01  WK-C-CVW-TAXID-EDIT REDEFINES
000810                         WK-C-CVW-TAXID-BIN PIC Z(8)9.
000820  01  WK-C-CVW-WORK-FIELDS.
000830      05  WK-N-CVW-GRP              PIC S9(02)   COMP.
000840      05  WK-N-CVW-SLOT             PIC S9(02)   COMP.
000850      05  WK-N-CVW-CELL-LEN         PIC S9(04)   COMP.
000860      05  WK-C-CVW-CELL-WORK        PIC X(200).
000870      05  FILLER                    PIC X(20).
000880 ****************
000890  LINKAGE SECTION.
000900 ****************
000910      COPY BSMSCHM.
000920      COPY BSMPREC.
000930      COPY BSMRPT.
000940      COPY BSMCSVL.
000950  EJECT
000960 ****************************************
000970  PROCEDURE DIVISION USING BSM-SCHEMA-TABLE,
000980                            BSM-BIOSAMPLE-RECORD,
000990                            BSM-VALIDATION-REPORT,
001000                            WK-C-CSVL-RECORD.
001010 ****************************************
001020  MAIN-MODULE.
001030      PERFORM A000-PROCESS-CALLED-ROUTINE
001040         THRU A099-PROCESS-CALLED-ROUTINE-EX.
001050      GOBACK.
001060 *----------------------------------------------------------------*
001070  A000-PROCESS-CALLED-ROUTINE.
001080 *----------------------------------------------------------------*
001090      ADD  1                    TO    WK-N-CVW-CALL-COUNT.
001100      IF  U0-ON
001110          DISPLAY "BSACSVW - CALL COUNT " WK-N-CVW-CALL-COUNT
001120      END-IF.
001130 *    BSM042 - SCHEMA TABLE IS ACCEPTED FOR SYMMETRY WITH BSAVALG  BSM042
001140 *    AND FOR THIS AUDIT TRACE - THE ROW ORDER ON THE OUTPUT LINE
001150 *    COMES FROM THE VALIDATION REPORT ITSELF, ALREADY IN SCHEMA
001160 *    ITERATION ORDER BY THE TIME IT REACHES US.
001170 *----------------------------------------------------------------*
001180      DISPLAY "BSACSVW - SCHEMA ROWS ON FILE "
001190              BSM-SCHEMA-ROW-COUNT.
001200      MOVE SPACES               TO    WK-C-CSVL-LINE.
001210      MOVE ZERO                 TO    WK-C-CSVL-LINE-LEN.
001220      PERFORM B000-BUILD-FIXED-COLUMNS
001230         THRU B099-BUILD-FIXED-COLUMNS-EX.
001240      PERFORM C000-BUILD-GROUP-COLUMNS
001250         THRU C099-BUILD-GROUP-COLUMNS-EX.
001260 *----------------------------------------------------------------*
001270  A099-PROCESS-CALLED-ROUTINE-EX.
001280 *----------------------------------------------------------------*
001290      EXIT.
001300 *----------------------------------------------------------------*
001310  B000-BUILD-FIXED-COLUMNS.
001320 *----------------------------------------------------------------*
001330      MOVE BSM-ID                TO    WK-C-CVW-CELL-WORK.
001340      PERFORM G100-APPEND-CELL THRU G199-APPEND-CELL-EX.
001350      MOVE BSM-ACCESSION         TO    WK-C-CVW-CELL-WORK.
001360      PERFORM G100-APPEND-CELL THRU G199-APPEND-CELL-EX.
001370      MOVE BSM-PUBLICATION-DATE  TO    WK-C-CVW-CELL-WORK.
001380      PERFORM G100-APPEND-CELL THRU G199-APPEND-CELL-EX.
001390      MOVE BSM-LAST-UPDATE       TO    WK-C-CVW-CELL-WORK.
001400      PERFORM G100-APPEND-CELL THRU G199-APPEND-CELL-EX.
001410      MOVE BSM-SUBMISSION-DATE   TO    WK-C-CVW-CELL-WORK.
001420      PERFORM G100-APPEND-CELL THRU G199-APPEND-CELL-EX.
001430      MOVE BSM-ACCESS            TO    WK-C-CVW-CELL-WORK.
001440      PERFORM G100-APPEND-CELL THRU G199-APPEND-CELL-EX.
001450      MOVE SPACES                TO    WK-C-CVW-CELL-WORK.
001460      MOVE BSM-ORGANISM-TAXONOMY-ID
001470                               TO    WK-C-CVW-TAXID-BIN.
001480      MOVE WK-C-CVW-TAXID-EDIT   TO    WK-C-CVW-CELL-WORK.
001490      PERFORM G100-APPEND-CELL THRU G199-APPEND-CELL-EX.
001500      MOVE BSM-ORGANISM-TAXONOMY-NAME
001510                               TO    WK-C-CVW-CELL-WORK.
001520      PERFORM G100-APPEND-CELL THRU G199-APPEND-CELL-EX.
001530      MOVE BSM-ORGANISM-NAME     TO    WK-C-CVW-CELL-WORK.
001540      PERFORM G100-APPEND-CELL THRU G199-APPEND-CELL-EX.
001550      MOVE BSM-OWNER-NAME        TO    WK-C-CVW-CELL-WORK.
001560      PERFORM G100-APPEND-CELL THRU G199-APPEND-CELL-EX.
001570      MOVE BSM-MODEL-NAME        TO    WK-C-CVW-CELL-WORK.
001580      PERFORM G100-APPEND-CELL THRU G199-APPEND-CELL-EX.
001590      MOVE BSM-PACKAGE-DISPLAY-NAME
001600                               TO    WK-C-CVW-CELL-WORK.
001610      PERFORM G100-APPEND-CELL THRU G199-APPEND-CELL-EX.
001620      MOVE BSM-PACKAGE-NAME      TO    WK-C-CVW-CELL-WORK.
001630      PERFORM G100-APPEND-CELL THRU G199-APPEND-CELL-EX.
001640      MOVE BSM-STATUS            TO    WK-C-CVW-CELL-WORK.
001650      PERFORM G100-APPEND-CELL THRU G199-APPEND-CELL-EX.
001660      MOVE BSM-STATUS-DATE       TO    WK-C-CVW-CELL-WORK.
001670      PERFORM G100-APPEND-CELL THRU G199-APPEND-CELL-EX.
001680      MOVE BSM-RECORD-IS-VALID   TO    WK-C-CVW-CELL-WORK.
001690      PERFORM H100-FOLD-TO-LOWER THRU H199-FOLD-TO-LOWER-EX.
001700      PERFORM G100-APPEND-CELL THRU G199-APPEND-CELL-EX.
001710 *----------------------------------------------------------------*
001720  B099-BUILD-FIXED-COLUMNS-EX.
001730 *----------------------------------------------------------------*
001740      EXIT.
001750 *----------------------------------------------------------------*
001760  C000-BUILD-GROUP-COLUMNS.
001770 *----------------------------------------------------------------*
001780      PERFORM C010-BUILD-ONE-GROUP
001790         THRU C018-BUILD-ONE-GROUP-EX
001800         VARYING WK-N-CVW-GRP FROM 1 BY 1
001810           UNTIL WK-N-CVW-GRP > BSM-REPORT-GROUP-COUNT.
001820 *----------------------------------------------------------------*
001830  C099-BUILD-GROUP-COLUMNS-EX.
001840 *----------------------------------------------------------------*
001850      EXIT.
001860 *----------------------------------------------------------------*
001870  C010-BUILD-ONE-GROUP.
001880 *----------------------------------------------------------------*
001890      MOVE BSM-GROUP-NAME (WK-N-CVW-GRP)
001900                            TO    WK-C-CVW-CELL-WORK.
001910      PERFORM G100-APPEND-CELL THRU G199-APPEND-CELL-EX.
001920      PERFORM C011-BUILD-ONE-SLOT
001930         THRU C017-BUILD-ONE-SLOT-EX
001940         VARYING WK-N-CVW-SLOT FROM 1 BY 1
001950           UNTIL WK-N-CVW-SLOT >
001960                 BSM-GROUP-ATTR-COUNT (WK-N-CVW-GRP).
001970 *----------------------------------------------------------------*
001980  C018-BUILD-ONE-GROUP-EX.
001990 *----------------------------------------------------------------*
002000      EXIT.
002010 *----------------------------------------------------------------*
002020  C011-BUILD-ONE-SLOT.
002030 *----------------------------------------------------------------*
002040      PERFORM D100-BUILD-ONE-ATTR-CELLS
002050         THRU D199-BUILD-ONE-ATTR-CELLS-EX.
002060 *----------------------------------------------------------------*
002070  C017-BUILD-ONE-SLOT-EX.
002080 *----------------------------------------------------------------*
002090      EXIT.
002100 *----------------------------------------------------------------*
002110  D100-BUILD-ONE-ATTR-CELLS.
002120 *----------------------------------------------------------------*
002130      MOVE BSM-GRPATTR-NAME (WK-N-CVW-GRP, WK-N-CVW-SLOT)
002140                               TO    WK-C-CVW-CELL-WORK.
002150      PERFORM G100-APPEND-CELL THRU G199-APPEND-CELL-EX.
002160      MOVE BSM-GRPATTR-VALUE (WK-N-CVW-GRP, WK-N-CVW-SLOT)
002170                               TO    WK-C-CVW-CELL-WORK.
002180      PERFORM G100-APPEND-CELL THRU G199-APPEND-CELL-EX.
002190      MOVE BSM-GRPATTR-IS-VALID (WK-N-CVW-GRP, WK-N-CVW-SLOT)
002200                               TO    WK-C-CVW-CELL-WORK.
002210      PERFORM H100-FOLD-TO-LOWER THRU H199-FOLD-TO-LOWER-EX.
002220      PERFORM G100-APPEND-CELL THRU G199-APPEND-CELL-EX.
002230      MOVE BSM-GRPATTR-IS-FILLED-IN (WK-N-CVW-GRP, WK-N-CVW-SLOT)
002240                               TO    WK-C-CVW-CELL-WORK.
002250      PERFORM H100-FOLD-TO-LOWER THRU H199-FOLD-TO-LOWER-EX.
002260      PERFORM G100-APPEND-CELL THRU G199-APPEND-CELL-EX.
002270      MOVE BSM-GRPATTR-IS-VALID-FMT (WK-N-CVW-GRP, WK-N-CVW-SLOT)
002280                               TO    WK-C-CVW-CELL-WORK.
002290      PERFORM H100-FOLD-TO-LOWER THRU H199-FOLD-TO-LOWER-EX.
002300      PERFORM G100-APPEND-CELL THRU G199-APPEND-CELL-EX.
002310 *----------------------------------------------------------------*
002320  D199-BUILD-ONE-ATTR-CELLS-EX.
002330 *----------------------------------------------------------------*
002340      EXIT.
002350 *----------------------------------------------------------------*
002360  G100-APPEND-CELL.
002370 *----------------------------------------------------------------*
002380 *    APPENDS ONE QUOTED, COMMA-DELIMITED CELL TO WK-C-CSVL-LINE
002390 *    AT THE CURRENT WK-C-CSVL-LINE-LEN POINTER.  EMBEDDED QUOTES
002400 *    ARE FOLDED TO SINGLE QUOTES, AS THE ORIGINAL WRITER DID.
002410 *----------------------------------------------------------------*
002420      INSPECT WK-C-CVW-CELL-WORK REPLACING ALL '"' BY "'".
002430      MOVE 200                  TO    WK-N-CVW-CELL-LEN.
002440      PERFORM G110-BACKSCAN-CELL
002450         THRU G119-BACKSCAN-CELL-EX
002460         UNTIL WK-N-CVW-CELL-LEN = 0
002470            OR WK-C-CVW-CELL-WORK (WK-N-CVW-CELL-LEN:1)
002480                                     NOT = SPACE.
002490      IF  WK-C-CSVL-LINE-LEN > 0
002500          ADD  1                TO    WK-C-CSVL-LINE-LEN
002510          MOVE ","              TO
002520                WK-C-CSVL-LINE (WK-C-CSVL-LINE-LEN:1)
002530      END-IF.
002540      ADD  1                    TO    WK-C-CSVL-LINE-LEN.
002550      MOVE '"'                  TO
002560            WK-C-CSVL-LINE (WK-C-CSVL-LINE-LEN:1).
002570      IF  WK-N-CVW-CELL-LEN > 0
002580          MOVE WK-C-CVW-CELL-WORK (1:WK-N-CVW-CELL-LEN)
002590                   TO WK-C-CSVL-LINE (WK-C-CSVL-LINE-LEN + 1:
002600                                       WK-N-CVW-CELL-LEN)
002610          ADD  WK-N-CVW-CELL-LEN TO   WK-C-CSVL-LINE-LEN
002620      END-IF.
002630      ADD  1                    TO    WK-C-CSVL-LINE-LEN.
002640      MOVE '"'                  TO
002650            WK-C-CSVL-LINE (WK-C-CSVL-LINE-LEN:1).
002660 *----------------------------------------------------------------*
002670  G199-APPEND-CELL-EX.
002680 *----------------------------------------------------------------*
002690      EXIT.
002700 *----------------------------------------------------------------*
002710  G110-BACKSCAN-CELL.
002720 *----------------------------------------------------------------*
002730      SUBTRACT 1             FROM  WK-N-CVW-CELL-LEN.
002740 *----------------------------------------------------------------*
002750  G119-BACKSCAN-CELL-EX.
002760 *----------------------------------------------------------------*
002770      EXIT.
002780 *----------------------------------------------------------------*
002790  H100-FOLD-TO-LOWER.
002800 *----------------------------------------------------------------*
002810 *    THE REPORT CARRIES "TRUE "/"FALSE" - THE CSV CELL WANTS THE
002820 *    LOWER-CASE FORM.
002830 *----------------------------------------------------------------*
002840      IF  WK-C-CVW-CELL-WORK (1:5) = "TRUE "
002850          MOVE "true"           TO    WK-C-CVW-CELL-WORK
002860      ELSE
002870          MOVE "false"          TO    WK-C-CVW-CELL-WORK
002880      END-IF.
002890 *----------------------------------------------------------------*
002900  H199-FOLD-TO-LOWER-EX.
002910 *----------------------------------------------------------------*
002920      EXIT.
002930 ******************************************************************
002940 *************** END OF PROGRAM SOURCE  -  BSACSVW **************
002950 ******************************************************************
002960
