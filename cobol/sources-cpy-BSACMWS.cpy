000010* BSACMWS.cpybk
000020*-----------------------------------------------------------------
000030* COMMON WORK STORAGE - BIOSAMPLE AUDIT SUBSYSTEM
000040* COPY'D INTO EVERY BSA* PROGRAM THAT OPENS A FILE OR CALLS
000050* ANOTHER BSA* MODULE.  HOLDS THE SHARED FILE-STATUS CONDITION
000060* NAMES AND THE RUN-DATE / SWITCH WORK AREA COMMON TO THE SUITE.
000070*-----------------------------------------------------------------
000080* AMENDMENT HISTORY:
000090* DBA001 14/03/1994 RTAN    - INITIAL VERSION FOR AUDIT SUITE     DBA001  
000100* DBA014 02/11/1997 SLIM    - ADD WK-C-DUPLICATE-KEY FOR BSASCHL  DBA014  
000110* DBA027 19/08/1999 KCHNG   - Y2K: RUN-DATE WIDENED TO CCYYMMDD   DBA027  
000120*-----------------------------------------------------------------
000130 01  WK-C-COMMON.
000140     05  WK-C-FILE-STATUS          PIC X(02).
000150         88  WK-C-SUCCESSFUL             VALUE "00".
000160         88  WK-C-END-OF-FILE            VALUE "10".
000170         88  WK-C-RECORD-NOT-FOUND        VALUE "23".
000180         88  WK-C-DUPLICATE-KEY          VALUE "22".
000190     05  WK-C-RUN-DATE-NUM         PIC 9(08)     COMP-3.
000200* ALTERNATE ALPHA VIEW OF THE RUN DATE FOR DISPLAY/STRING WORK
000210     05  WK-C-RUN-DATE-ALPHA REDEFINES WK-C-RUN-DATE-NUM
000220                                       PIC X(08).
000230* ALTERNATE COMPONENT VIEW OF THE RUN DATE
000240     05  WK-C-RUN-DATE-YMD REDEFINES WK-C-RUN-DATE-NUM.
000250         10  WK-C-RUN-DATE-CCYY    PIC 9(04).
000260         10  WK-C-RUN-DATE-MM      PIC 9(02).
000270         10  WK-C-RUN-DATE-DD      PIC 9(02).
000280     05  WK-C-RUN-TIME-NUM         PIC 9(06)     COMP-3.
000290     05  WK-C-SWITCH-BYTE          PIC X(01)     VALUE SPACE.
000300         88  WK-C-SWITCH-ON              VALUE "Y".
000310         88  WK-C-SWITCH-OFF             VALUE "N" SPACE.
000320* NUMERIC OVERLAY OF THE SWITCH BYTE - USED BY OLDER CALLERS
000330     05  WK-C-SWITCH-NUM REDEFINES WK-C-SWITCH-BYTE
000340                                       PIC 9(01).
000350     05  FILLER                    PIC X(20).
