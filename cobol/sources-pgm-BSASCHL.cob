000100 *************************
000110  IDENTIFICATION DIVISION.
000120 *************************
000130  PROGRAM-ID.     BSASCHL.
000140  AUTHOR.         R TAN.
000150  INSTALLATION.   METADATA QUALITY UNIT.
000160  DATE-WRITTEN.   14 MAR 1994.
000170  DATE-COMPILED.
000180  SECURITY.       UNCLASSIFIED.
000190 *----------------------------------------------------------------*
000200 *DESCRIPTION : LOADS THE BSATTRCS REFERENCE FILE (ATTRIBUTES.CSV
000210 *              EQUIVALENT) ONCE PER RUN INTO THE IN-MEMORY
000220 *              BSM-SCHEMA-TABLE.  EACH LINE CARRIES THE ATTRIBUTE
000230 *              NAME, ITS TYPE, AND AN OPTIONAL THIRD COLUMN OF
000240 *              PIPE-SEPARATED ALLOWED VALUES OR QUALIFIER TOKENS
000250 *              (VALUE_SET MEMBERS, OR THE "GEOLOC"/ETC QUALIFIER
000260 *              FOR A TERM-TYPE ATTRIBUTE).  CALLED ONCE FROM
000270 *              BSADRV BEFORE THE MAIN READ LOOP STARTS.
000280 *----------------------------------------------------------------*
000290 * HISTORY OF AMENDMENT :
000300 *=================================================================
000310 * MOD.#   INIT    DATE        DESCRIPTION
000320 * ------  ------  ----------  ----------------------------------
000330 * BSM002  RTAN    14/03/1994  - INITIAL VERSION FOR AUDIT SUITE   BSM002
000340 *-----------------------------------------------------------------
000350 * BSM017  PLOW    11/06/1996  - CR#0442 SKIP BLANK LINES INSTEAD  BSM017
000360 *                               OF ABENDING ON A GAP IN THE FEED
000370 *-----------------------------------------------------------------
000380 * BSM037  KCHNG   28/09/1999  - Y2K: NO DATE FIELDS IN THIS       BSM037
000390 *                               ROUTINE - REVIEWED, NO CHANGE
000400 *                               REQUIRED
000410 *-----------------------------------------------------------------
000420 * BSM041  PLOW    03/02/2001  - CR#0774 ROW LIMIT RAISED FROM     BSM041
000430 *                               120 TO 200 - CALENDAR/PLANT
000440 *                               ATTRIBUTES ADDED TO MIMARKS
000450 *-----------------------------------------------------------------
000460 * BSM057  RSING   25/02/2002  - CR#0850 ADD STANDALONE CALL-COUNT BSM057
000470 *                               FOR CALL-VOLUME TRACING UNDER UPSI
000480 *=================================================================
000490  EJECT
000500 **********************
000510  ENVIRONMENT DIVISION.
000520 **********************
000530  CONFIGURATION SECTION.
000540  SOURCE-COMPUTER.  IBM-AS400.
000550  OBJECT-COMPUTER.  IBM-AS400.
000560  SPECIAL-NAMES.    C01 IS TOP-OF-FORM
000570                     CLASS BSA-DELIM-CLASS IS "," "|"
000580                     UPSI-0 IS UPSI-SWITCH-0
000590                         ON  STATUS IS U0-ON
000600                         OFF STATUS IS U0-OFF.
000610  INPUT-OUTPUT SECTION.
000620  FILE-CONTROL.
000630      SELECT BSATTRCS ASSIGN TO BSATTRCS
000640             ORGANIZATION      IS LINE SEQUENTIAL
000650             FILE STATUS       IS WK-C-FILE-STATUS.
000660 ***************
000670  DATA DIVISION.
000680 ***************
000690  FILE SECTION.
000700 **************
000710  FD  BSATTRCS
000720      LABEL RECORDS ARE OMITTED
000730      DATA RECORD IS BSATTRCS-REC.
000740  01  BSATTRCS-REC                 PIC X(400).
000750  WORKING-STORAGE SECTION.
000760 *************************
000770  01  FILLER                          PIC X(24)        VALUE
000780      "** PROGRAM BSASCHL **".
000790      COPY BSACMWS.
000800 * ---- STANDALONE CALL-COUNT - TRACED UNDER UPSI-0 (BSM057) ------BSM057
000810  77  WK-N-SCH-CALL-COUNT       PIC S9(04) COMP VALUE ZERO.
000820 * ---- TWO REDEFINES CARRIED FOR EVERY BSA* PROGRAM -------------*
000830  01  WK-D-SCH-TIMESTAMP.
000840      05  WK-D-SCH-TS-NUM           PIC 9(14)    COMP-3.
000850      05  WK-D-SCH-TS-ALPHA REDEFINES WK-D-SCH-TS-NUM
000860                                        PIC X(14).
000870      05  WK-D-SCH-TS-PARTS REDEFINES WK-D-SCH-TS-NUM.
000880          10  WK-D-SCH-TS-CCYY          PIC 9(04).
000890          10  WK-D-SCH-TS-MM            PIC 9(02).
000900          10  WK-D-SCH-TS-DD            PIC 9(02).
000910          10  WK-D-SCH-TS-HHMMSS        PIC 9(06).
000920      05  FILLER                    PIC X(04).
000930 * ---- PROGRAM-SPECIFIC THIRD REDEFINES: ALTERNATE VIEW OF THE --*
000940 * ---- ROW COUNT FOR THE STARTUP-SUMMARY DISPLAY LINE -----------*
000950  01  WK-C-SCH-ROWS-LOADED-BIN      PIC S9(04)   COMP.
000960  01  WK-C-SCH-ROWS-LOADED-ALPHA REDEFINES
000970                         WK-C-SCH-ROWS-LOADED-BIN PIC X(02).
000980  01  WK-C-SCH-WORK-FIELDS.
000990      05  WK-N-SCH-PTR              PIC S9(04)   COMP  VALUE 1.
001000      05  WK-C-SCH-VALUE-LIST       PIC X(400).
001010      05  WK-C-SCH-ONE-VALUE        PIC X(40).
001020      05  WK-C-SCH-EOF-SW           PIC X(01)    VALUE "N".
001030          88  WK-C-SCH-AT-EOF              VALUE "Y".
001040          88  WK-C-SCH-NOT-EOF              VALUE "N".
001050      05  FILLER                    PIC X(20).
001060 ****************
001070  LINKAGE SECTION.
001080 ****************
001090      COPY BSMSCHM.
001100  EJECT
001110 ****************************************
001120  PROCEDURE DIVISION USING BSM-SCHEMA-TABLE.
001130 ****************************************
001140  MAIN-MODULE.
001150      PERFORM A000-PROCESS-CALLED-ROUTINE
001160         THRU A099-PROCESS-CALLED-ROUTINE-EX.
001170      GOBACK.
001180 *----------------------------------------------------------------*
001190  A000-PROCESS-CALLED-ROUTINE.
001200 *----------------------------------------------------------------*
001210      ADD  1                    TO    WK-N-SCH-CALL-COUNT.
001220      IF  U0-ON
001230          DISPLAY "BSASCHL - CALL COUNT " WK-N-SCH-CALL-COUNT
001240      END-IF.
001250      OPEN INPUT BSATTRCS.
001260      IF  NOT WK-C-SUCCESSFUL
001270          DISPLAY "BSASCHL - OPEN FILE ERROR - BSATTRCS"
001280          DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001290          GO TO A099-PROCESS-CALLED-ROUTINE-EX.
001300      MOVE ZERO               TO    BSM-SCHEMA-ROW-COUNT.
001310      MOVE "N"                TO    WK-C-SCH-EOF-SW.
001320      PERFORM B100-LOAD-ONE-SCHEMA-ROW
001330         THRU B199-LOAD-ONE-SCHEMA-ROW-EX
001340         UNTIL WK-C-SCH-AT-EOF
001350            OR BSM-SCHEMA-ROW-COUNT NOT < 200.
001360      MOVE BSM-SCHEMA-ROW-COUNT
001370                               TO    WK-C-SCH-ROWS-LOADED-BIN.
001380      DISPLAY "BSASCHL - SCHEMA ROWS LOADED "
001390              WK-C-SCH-ROWS-LOADED-BIN.
001400      CLOSE BSATTRCS.
001410 *----------------------------------------------------------------*
001420  A099-PROCESS-CALLED-ROUTINE-EX.
001430 *----------------------------------------------------------------*
001440      EXIT.
001450 *----------------------------------------------------------------*
001460  B100-LOAD-ONE-SCHEMA-ROW.
001470 *----------------------------------------------------------------*
001480 *    BSM017 - A BLANK LINE IS SKIPPED, NOT TREATED AS EOF.        BSM017
001490 *----------------------------------------------------------------*
001500      READ BSATTRCS INTO BSATTRCS-REC.
001510      IF  WK-C-END-OF-FILE
001520          SET  WK-C-SCH-AT-EOF TO TRUE
001530          GO TO B199-LOAD-ONE-SCHEMA-ROW-EX.
001540      IF  BSATTRCS-REC = SPACES
001550          GO TO B199-LOAD-ONE-SCHEMA-ROW-EX.
001560      ADD  1                  TO    BSM-SCHEMA-ROW-COUNT.
001570      MOVE SPACES             TO    WK-C-SCH-VALUE-LIST.
001580      MOVE ZERO               TO
001590                BSM-SCHEMA-VALUE-COUNT (BSM-SCHEMA-ROW-COUNT).
001600      UNSTRING BSATTRCS-REC DELIMITED BY ","
001610         INTO  BSM-SCHEMA-ATTR-NAME (BSM-SCHEMA-ROW-COUNT)
001620               BSM-SCHEMA-ATTR-TYPE (BSM-SCHEMA-ROW-COUNT)
001630               WK-C-SCH-VALUE-LIST.
001640      IF  WK-C-SCH-VALUE-LIST NOT = SPACES
001650          PERFORM C100-UNSTRING-VALUE-LIST
001660             THRU C199-UNSTRING-VALUE-LIST-EX
001670      END-IF.
001680 *----------------------------------------------------------------*
001690  B199-LOAD-ONE-SCHEMA-ROW-EX.
001700 *----------------------------------------------------------------*
001710      EXIT.
001720 *----------------------------------------------------------------*
001730  C100-UNSTRING-VALUE-LIST.
001740 *----------------------------------------------------------------*
001750      MOVE 1                  TO    WK-N-SCH-PTR.
001760      PERFORM C110-UNSTRING-ONE-VALUE
001770         THRU C119-UNSTRING-ONE-VALUE-EX
001780         UNTIL WK-N-SCH-PTR > 400
001790            OR BSM-SCHEMA-VALUE-COUNT (BSM-SCHEMA-ROW-COUNT)
001800                                     NOT < 30.
001810 *----------------------------------------------------------------*
001820  C199-UNSTRING-VALUE-LIST-EX.
001830 *----------------------------------------------------------------*
001840      EXIT.
001850  C110-UNSTRING-ONE-VALUE.
001860      MOVE SPACES              TO    WK-C-SCH-ONE-VALUE.
001870      UNSTRING WK-C-SCH-VALUE-LIST DELIMITED BY "|"
001880         INTO  WK-C-SCH-ONE-VALUE
001890         WITH POINTER WK-N-SCH-PTR.
001900      IF  WK-C-SCH-ONE-VALUE = SPACES
001910          MOVE 401             TO    WK-N-SCH-PTR
001920      ELSE
001930          ADD  1                TO
001940                BSM-SCHEMA-VALUE-COUNT (BSM-SCHEMA-ROW-COUNT)
001950          MOVE WK-C-SCH-ONE-VALUE
001960                               TO
001970                BSM-SCHEMA-VALUE-TABLE (BSM-SCHEMA-ROW-COUNT,
001980                BSM-SCHEMA-VALUE-COUNT (BSM-SCHEMA-ROW-COUNT))
001990      END-IF.
002000  C119-UNSTRING-ONE-VALUE-EX.
002010      EXIT.
002020 ******************************************************************
002030 *************** END OF PROGRAM SOURCE  -  BSASCHL **************
002040 ******************************************************************
002050
