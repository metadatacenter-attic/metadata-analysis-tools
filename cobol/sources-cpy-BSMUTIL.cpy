000010* BSMUTIL.cpybk - LINKAGE FOR BSAUTIL (REFERENCE DATA / UTILS)
000020*-----------------------------------------------------------------
000030* BSM008 21/03/1994 RTAN    - INITIAL VERSION                     BSM008  
000040* BSM029 12/06/1998 SLIM    - ADD FUNCTION 4, LOCAL ONTOLOGY      BSM029  
000050*                             TERM LOOKUP
000060*-----------------------------------------------------------------
000070 01  WK-C-UTIL-RECORD.
000080     05  WK-C-UTIL-FUNCTION        PIC S9(02)   COMP.
000090         88  WK-C-UTIL-LOAD-LOCATIONS    VALUE 1.
000100         88  WK-C-UTIL-CHECK-INVALID-DICT VALUE 2.
000110         88  WK-C-UTIL-MATCH-LOCATION    VALUE 3.
000120         88  WK-C-UTIL-LOOKUP-ONTO-TERM  VALUE 4.
000130     05  WK-C-UTIL-INPUT-VALUE     PIC X(200).
000140     05  WK-C-UTIL-FOUND-SW        PIC X(01).
000150         88  WK-C-UTIL-FOUND              VALUE "Y".
000160         88  WK-C-UTIL-NOT-FOUND          VALUE "N".
000170     05  FILLER                    PIC X(20).
