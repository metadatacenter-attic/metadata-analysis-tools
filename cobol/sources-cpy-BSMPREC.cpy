000010* BSMPREC.cpybk
000020*-----------------------------------------------------------------
000030* I-O FORMAT: BSMPRECR  FROM FILE BSMPEXT  OF LIBRARY BSALIB
000040* ONE FLAT BIOSAMPLE RECORD, UNSTRUNG BY BSAPARSE FROM ONE LINE
000050* OF THE INCOMING BIOSAMPLE EXTRACT (SEE BSADRV FILE-CONTROL).
000060* ATTR-TABLE AND LINK-TABLE ARE VARIABLE-OCCURRENCE GROUPS -
000070* DO NOT REFERENCE AN ENTRY PAST THE CURRENT -COUNT VALUE.
000080*-----------------------------------------------------------------
000090* AMENDMENT HISTORY:
000100* BSM001 14/03/1994 RTAN    - INITIAL VERSION                     BSM001  
000110* BSM019 26/07/1996 PLOW    - EXPAND ORGANISM-TAXONOMY-NAME 60->80BSM019  
000120* BSM033 19/08/1999 KCHNG   - Y2K: DATE FIELDS CONFIRM CCYY-MM-DD BSM033
000130*-----------------------------------------------------------------
000140 01  BSM-BIOSAMPLE-RECORD.
000150     05  BSM-ID                    PIC X(20).
000160*                        BIOSAMPLE INTERNAL ID
000170     05  BSM-ACCESS                PIC X(10).
000180*                        ACCESS LEVEL - E.G. PUBLIC
000190     05  BSM-PUBLICATION-DATE      PIC X(10).
000200*                        ISO DATE CCYY-MM-DD
000210     05  BSM-LAST-UPDATE           PIC X(10).
000220*                        ISO DATE CCYY-MM-DD
000230     05  BSM-SUBMISSION-DATE       PIC X(10).
000240*                        ISO DATE CCYY-MM-DD
000250     05  BSM-ACCESSION             PIC X(15).
000260*                        PUBLIC ACCESSION - E.G. SAMN00000001
000270     05  BSM-ORGANISM-TAXONOMY-ID  PIC 9(09).
000280*                        NCBI TAXONOMY ID
000290     05  BSM-ORGANISM-TAXONOMY-NAME PIC X(80).
000300*                        SCIENTIFIC NAME AT THAT TAXON ID
000310     05  BSM-ORGANISM-NAME         PIC X(80).
000320*                        ORGANISM DISPLAY NAME - MAY BE BLANK
000330     05  BSM-MODEL-NAME            PIC X(60).
000340*                        BIOSAMPLE PACKAGE MODEL NAME
000350     05  BSM-PACKAGE-DISPLAY-NAME  PIC X(80).
000360*                        HUMAN READABLE PACKAGE NAME
000370     05  BSM-PACKAGE-NAME          PIC X(60).
000380*                        MACHINE PACKAGE ID - E.G.
000390*                        METAGENOME.ENVIRONMENTAL.1.0
000400     05  BSM-STATUS                PIC X(20).
000410*                        RECORD STATUS - E.G. LIVE
000420     05  BSM-STATUS-DATE           PIC X(10).
000430*                        DATE RECORD ENTERED THAT STATUS
000440     05  BSM-OWNER-NAME            PIC X(80).
000450*                        SUBMITTING ORGANIZATION / OWNER
000460     05  BSM-ATTR-COUNT            PIC S9(03)   COMP-3.
000470*                        ATTR-TABLE OCCURS DRIVER
000480     05  BSM-ATTR-TABLE OCCURS 0 TO 50 TIMES
000490                        DEPENDING ON BSM-ATTR-COUNT
000500                        INDEXED BY BSM-ATTR-IDX.
000510         10  BSM-ATTR-HARMONIZED-NAME  PIC X(40).
000520*                        CANONICAL / HARMONIZED ATTRIBUTE KEY
000530         10  BSM-ATTR-NAME             PIC X(40).
000540*                        AS-SUBMITTED ATTRIBUTE NAME
000550         10  BSM-ATTR-DISPLAY-NAME     PIC X(40).
000560*                        HUMAN DISPLAY LABEL
000570         10  BSM-ATTR-VALUE            PIC X(200).
000580*                        ATTRIBUTE STRING VALUE
000590     05  BSM-LINK-COUNT            PIC S9(03)   COMP-3.
000600*                        LINK-TABLE OCCURS DRIVER
000610     05  BSM-LINK-TABLE OCCURS 0 TO 20 TIMES
000620                        DEPENDING ON BSM-LINK-COUNT
000630                        INDEXED BY BSM-LINK-IDX.
000640         10  BSM-LINK-TYPE             PIC X(20).
000650*                        LINK TYPE - E.G. URL
000660         10  BSM-LINK-TARGET           PIC X(80).
000670*                        LINK TARGET
000680         10  BSM-LINK-LABEL            PIC X(80).
000690*                        LINK LABEL
000700         10  BSM-LINK-VALUE            PIC X(200).
000710*                        LINK TEXT CONTENT
000720     05  FILLER                    PIC X(30).
