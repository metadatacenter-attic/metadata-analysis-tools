000100 *************************
000110  IDENTIFICATION DIVISION.
000120 *************************
000130  PROGRAM-ID.     BSAPARSE.
000140  AUTHOR.         R TAN.
000150  INSTALLATION.   METADATA QUALITY UNIT.
000160  DATE-WRITTEN.   14 MAR 1994.
000170  DATE-COMPILED.
000180  SECURITY.       UNCLASSIFIED.
000190 *----------------------------------------------------------------*
000200 *DESCRIPTION : CALLED ROUTINE TO UNSTRING ONE PIPE-DELIMITED
000210 *              BSMPEXT EXTRACT LINE INTO THE BSM-BIOSAMPLE-RECORD
000220 *              WORKING COPY.  RETURNS WK-C-PARSE-VALID-SW = "N"
000230 *              WHEN THE LINE DOES NOT CARRY ALL 17 FIXED FIELDS
000240 *              OR THE TAXONOMY ID IS NOT NUMERIC - CALLER SKIPS
000250 *              THE RECORD IN THAT CASE.
000260 *----------------------------------------------------------------*
000270 * HISTORY OF AMENDMENT :
000280 *================================================================*
000290 * MOD.#   INIT    DATE        DESCRIPTION
000300 * ------  ------  ----------  ----------------------------------
000310 * BSM003  RTAN    14/03/1994  - INITIAL VERSION FOR AUDIT SUITE   BSM003
000320 *----------------------------------------------------------------*
000330 * BSM016  PLOW    11/06/1996  - CR#0442 RETURN BAD-SWITCH INSTEAD BSM016
000340 *                               OF ABENDING ON A SHORT LINE
000350 *----------------------------------------------------------------*
000360 * BSM035  KCHNG   28/09/1999  - Y2K: NO DATE ARITHMETIC IN THIS   BSM035
000370 *                               ROUTINE - REVIEWED, NO CHANGE
000380 *                               REQUIRED
000390 *----------------------------------------------------------------*
000400 * BSM048  NPARK   19/07/2001  - CR#0801 RAISE ATTRIBUTE LIST LOOP BSM048
000410 *                               LIMIT FROM 30 TO 50 ENTRIES
000420 *----------------------------------------------------------------*
000430 * BSM056  RSING   25/02/2002  - CR#0850 ADD STANDALONE CALL-COUNT BSM056
000440 *                               FOR CALL-VOLUME TRACING UNDER UPSI
000450 *================================================================*
000460  EJECT
000470 **********************
000480  ENVIRONMENT DIVISION.
000490 **********************
000500  CONFIGURATION SECTION.
000510  SOURCE-COMPUTER.  IBM-AS400.
000520  OBJECT-COMPUTER.  IBM-AS400.
000530  SPECIAL-NAMES.    C01 IS TOP-OF-FORM
000540                     CLASS BSA-DELIM-CLASS IS "|" ";" "^"
000550                     UPSI-0 IS UPSI-SWITCH-0
000560                         ON  STATUS IS U0-ON
000570                         OFF STATUS IS U0-OFF.
000580 ***************
000590  DATA DIVISION.
000600 ***************
000610  WORKING-STORAGE SECTION.
000620 *************************
000630  01  FILLER                          PIC X(24)        VALUE
000640      "** PROGRAM BSAPARSE **".
000650 * ---- STANDALONE CALL-COUNT - TRACED UNDER UPSI-0 (BSM056) ------BSM056
000660  77  WK-N-PRS-CALL-COUNT       PIC S9(04) COMP VALUE ZERO.
000670 * ---- TWO REDEFINES CARRIED FOR EVERY BSA* PROGRAM -------------*
000680  01  WK-D-PRS-TIMESTAMP.
000690      05  WK-D-PRS-TS-NUM           PIC 9(14)    COMP-3.
000700      05  WK-D-PRS-TS-ALPHA REDEFINES WK-D-PRS-TS-NUM
000710                                        PIC X(14).
000720      05  WK-D-PRS-TS-PARTS REDEFINES WK-D-PRS-TS-NUM.
000730          10  WK-D-PRS-TS-CCYY          PIC 9(04).
000740          10  WK-D-PRS-TS-MM            PIC 9(02).
000750          10  WK-D-PRS-TS-DD            PIC 9(02).
000760          10  WK-D-PRS-TS-HHMMSS        PIC 9(06).
000770      05  FILLER                    PIC X(04).
000780 * ---- PROGRAM-SPECIFIC THIRD REDEFINES: ALTERNATE NUMERIC VIEW -*
000790 * ---- OF THE UNSTRUNG NCBI TAXONOMY ID - USED BY OLDER CALLERS -*
000800  01  WK-C-PRS-TAXID-WORK.
000810      05  WK-C-PRS-TAXID-ALPHA      PIC X(09).
000820  01  WK-C-PRS-TAXID-NUM REDEFINES WK-C-PRS-TAXID-WORK
000830                                        PIC 9(09).
000840  01  WK-C-PRS-WORK-FIELDS.
000850      05  WK-N-PRS-FIELD-COUNT      PIC S9(04)   COMP  VALUE 0.
000860      05  WK-N-PRS-PTR              PIC S9(04)   COMP  VALUE 1.
000870      05  WK-C-PRS-ATTR-LIST        PIC X(2000).
000880      05  WK-C-PRS-LINK-LIST        PIC X(2000).
000890      05  WK-C-PRS-ONE-ENTRY        PIC X(200).
000900      05  FILLER                    PIC X(20).
000910 ****************
000920  LINKAGE SECTION.
000930 ****************
000940      COPY BSMPARS.
000950      COPY BSMPREC.
000960  EJECT
000970 ****************************************
000980  PROCEDURE DIVISION USING WK-C-PARSE-RECORD, BSM-BIOSAMPLE-RECORD.
000990 ****************************************
001000  MAIN-MODULE.
001010      PERFORM A000-PROCESS-CALLED-ROUTINE
001020         THRU A099-PROCESS-CALLED-ROUTINE-EX.
001030      GOBACK.
001040 *----------------------------------------------------------------*
001050  A000-PROCESS-CALLED-ROUTINE.
001060 *----------------------------------------------------------------*
001070      ADD  1                    TO    WK-N-PRS-CALL-COUNT.
001080      IF  U0-ON
001090          DISPLAY "BSAPARSE - CALL COUNT " WK-N-PRS-CALL-COUNT
001100      END-IF.
001110      INITIALIZE                BSM-BIOSAMPLE-RECORD.
001120      SET  WK-C-PARSE-OK        TO TRUE.
001130      PERFORM B100-UNSTRING-FIXED-FIELDS
001140         THRU B199-UNSTRING-FIXED-FIELDS-EX.
001150      IF  WK-C-PARSE-OK
001160          PERFORM C100-UNSTRING-ATTR-TABLE
001170             THRU C199-UNSTRING-ATTR-TABLE-EX
001180      END-IF.
001190      IF  WK-C-PARSE-OK
001200          PERFORM D100-UNSTRING-LINK-TABLE
001210             THRU D199-UNSTRING-LINK-TABLE-EX
001220      END-IF.
001230 *----------------------------------------------------------------*
001240  A099-PROCESS-CALLED-ROUTINE-EX.
001250 *----------------------------------------------------------------*
001260      EXIT.
001270 *----------------------------------------------------------------*
001280  B100-UNSTRING-FIXED-FIELDS.
001290 *----------------------------------------------------------------*
001300 *    17 FIXED FIELDS IN RECORD-LAYOUT COLUMN ORDER - THE LAST TWO
001310 *    ARE THE SEMICOLON-SEPARATED ATTRIBUTE AND LINK LISTS, SPLIT
001320 *    OUT BELOW IN C100/D100.  TAXONOMY ID ARRIVES ZERO-PADDED 9
001330 *    DIGITS PER THE EXTRACT FORMAT AGREED WITH THE FEED.
001340 *----------------------------------------------------------------*
001350      MOVE ZERO              TO    WK-N-PRS-FIELD-COUNT.
001360      MOVE SPACES             TO    WK-C-PRS-TAXID-ALPHA
001370                                     WK-C-PRS-ATTR-LIST
001380                                     WK-C-PRS-LINK-LIST.
001390      UNSTRING WK-C-PARSE-INPUT-LINE DELIMITED BY "|"
001400         INTO  BSM-ID
001410               BSM-ACCESS
001420               BSM-PUBLICATION-DATE
001430               BSM-LAST-UPDATE
001440               BSM-SUBMISSION-DATE
001450               BSM-ACCESSION
001460               WK-C-PRS-TAXID-ALPHA
001470               BSM-ORGANISM-TAXONOMY-NAME
001480               BSM-ORGANISM-NAME
001490               BSM-MODEL-NAME
001500               BSM-PACKAGE-DISPLAY-NAME
001510               BSM-PACKAGE-NAME
001520               BSM-STATUS
001530               BSM-STATUS-DATE
001540               BSM-OWNER-NAME
001550               WK-C-PRS-ATTR-LIST
001560               WK-C-PRS-LINK-LIST
001570         TALLYING IN WK-N-PRS-FIELD-COUNT.
001580      IF  WK-N-PRS-FIELD-COUNT < 17
001590          SET  WK-C-PARSE-BAD  TO TRUE
001600      ELSE
001610          IF  WK-C-PRS-TAXID-ALPHA IS NUMERIC
001620              MOVE WK-C-PRS-TAXID-ALPHA
001630                               TO    BSM-ORGANISM-TAXONOMY-ID
001640          ELSE
001650              SET  WK-C-PARSE-BAD TO TRUE
001660          END-IF
001670      END-IF.
001680 *----------------------------------------------------------------*
001690  B199-UNSTRING-FIXED-FIELDS-EX.
001700 *----------------------------------------------------------------*
001710      EXIT.
001720 *----------------------------------------------------------------*
001730  C100-UNSTRING-ATTR-TABLE.
001740 *----------------------------------------------------------------*
001750 *    BSM048 - RAISED FROM 30 TO 50, MATCHING BSM-ATTR-TABLE'S ODO BSM048
001760 *    UPPER BOUND IN BSMPREC.
001770 *----------------------------------------------------------------*
001780      MOVE ZERO               TO    BSM-ATTR-COUNT.
001790      MOVE 1                  TO    WK-N-PRS-PTR.
001800      PERFORM C110-UNSTRING-ONE-ATTR-ENTRY
001810         THRU C119-UNSTRING-ONE-ATTR-ENTRY-EX
001820         UNTIL WK-N-PRS-PTR > 2000
001830            OR BSM-ATTR-COUNT NOT < 50.
001840 *----------------------------------------------------------------*
001850  C199-UNSTRING-ATTR-TABLE-EX.
001860 *----------------------------------------------------------------*
001870      EXIT.
001880  C110-UNSTRING-ONE-ATTR-ENTRY.
001890      MOVE SPACES              TO    WK-C-PRS-ONE-ENTRY.
001900      UNSTRING WK-C-PRS-ATTR-LIST DELIMITED BY ";"
001910         INTO  WK-C-PRS-ONE-ENTRY
001920         WITH POINTER WK-N-PRS-PTR.
001930      IF  WK-C-PRS-ONE-ENTRY = SPACES
001940          MOVE 2001            TO    WK-N-PRS-PTR
001950      ELSE
001960          ADD  1               TO    BSM-ATTR-COUNT
001970          UNSTRING WK-C-PRS-ONE-ENTRY DELIMITED BY "^"
001980             INTO  BSM-ATTR-HARMONIZED-NAME (BSM-ATTR-COUNT)
001990                   BSM-ATTR-NAME            (BSM-ATTR-COUNT)
002000                   BSM-ATTR-DISPLAY-NAME    (BSM-ATTR-COUNT)
002010                   BSM-ATTR-VALUE           (BSM-ATTR-COUNT)
002020      END-IF.
002030  C119-UNSTRING-ONE-ATTR-ENTRY-EX.
002040      EXIT.
002050 *----------------------------------------------------------------*
002060  D100-UNSTRING-LINK-TABLE.
002070 *----------------------------------------------------------------*
002080      MOVE ZERO               TO    BSM-LINK-COUNT.
002090      MOVE 1                  TO    WK-N-PRS-PTR.
002100      PERFORM D110-UNSTRING-ONE-LINK-ENTRY
002110         THRU D119-UNSTRING-ONE-LINK-ENTRY-EX
002120         UNTIL WK-N-PRS-PTR > 2000
002130            OR BSM-LINK-COUNT NOT < 20.
002140 *----------------------------------------------------------------*
002150  D199-UNSTRING-LINK-TABLE-EX.
002160 *----------------------------------------------------------------*
002170      EXIT.
002180  D110-UNSTRING-ONE-LINK-ENTRY.
002190      MOVE SPACES              TO    WK-C-PRS-ONE-ENTRY.
002200      UNSTRING WK-C-PRS-LINK-LIST DELIMITED BY ";"
002210         INTO  WK-C-PRS-ONE-ENTRY
002220         WITH POINTER WK-N-PRS-PTR.
002230      IF  WK-C-PRS-ONE-ENTRY = SPACES
002240          MOVE 2001            TO    WK-N-PRS-PTR
002250      ELSE
002260          ADD  1               TO    BSM-LINK-COUNT
002270          UNSTRING WK-C-PRS-ONE-ENTRY DELIMITED BY "^"
002280             INTO  BSM-LINK-TYPE   (BSM-LINK-COUNT)
002290                   BSM-LINK-TARGET (BSM-LINK-COUNT)
002300                   BSM-LINK-LABEL  (BSM-LINK-COUNT)
002310                   BSM-LINK-VALUE  (BSM-LINK-COUNT)
002320      END-IF.
002330  D119-UNSTRING-ONE-LINK-ENTRY-EX.
002340      EXIT.
002350 ******************************************************************
002360 ************* END OF PROGRAM SOURCE  -  BSAPARSE ***************
002370 ******************************************************************
002380
