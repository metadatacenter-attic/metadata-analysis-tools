000010* BSMSCHM.cpybk
000020*-----------------------------------------------------------------
000030* REFERENCE ATTRIBUTE SCHEMA TABLE - LOADED ONCE PER RUN BY
000040* BSASCHL FROM THE BSATTRCS REFERENCE FILE (ATTRIBUTES.CSV).
000050* SCANNED LINEARLY BY BSAVALG/BSAVALM VIA SEARCH - NOT KEYED,
000060* THE TABLE IS SMALL AND READ ONCE.
000070*-----------------------------------------------------------------
000080* AMENDMENT HISTORY:
000090* BSM002 14/03/1994 RTAN    - INITIAL VERSION                     BSM002  
000100* BSM041 03/02/2001 PLOW    - ROW LIMIT RAISED 120 -> 200         BSM041  
000110*-----------------------------------------------------------------
000120 01  BSM-SCHEMA-TABLE.
000130     05  BSM-SCHEMA-ROW-COUNT      PIC S9(03)   COMP-3.
000140*                        SCHEMA ROWS LOADED THIS RUN
000150     05  BSM-SCHEMA-ROW OCCURS 0 TO 200 TIMES
000160                        DEPENDING ON BSM-SCHEMA-ROW-COUNT
000170                        INDEXED BY BSM-SCHEMA-IDX.
000180         10  BSM-SCHEMA-ATTR-NAME      PIC X(40).
000190*                        MATCHES ATTR-HARMONIZED-NAME ON RECORD
000200         10  BSM-SCHEMA-ATTR-TYPE      PIC X(15).
000210             88  BSM-SCHTYP-INTEGER          VALUE "INTEGER".
000220             88  BSM-SCHTYP-ONTOLOGY-TERM    VALUE "ONTOLOGY_TERM".
000230             88  BSM-SCHTYP-TERM             VALUE "TERM".
000240             88  BSM-SCHTYP-BOOLEAN          VALUE "BOOLEAN".
000250             88  BSM-SCHTYP-VALUE-SET        VALUE "VALUE_SET".
000260             88  BSM-SCHTYP-TIMESTAMP        VALUE "TIMESTAMP".
000270             88  BSM-SCHTYP-OTHER            VALUE "OTHER".
000280         10  BSM-SCHEMA-VALUE-COUNT    PIC S9(03)   COMP-3.
000290*                        ALLOWED-VALUE / QUALIFIER COUNT
000300         10  BSM-SCHEMA-VALUE-TABLE OCCURS 0 TO 30 TIMES
000310                        DEPENDING ON BSM-SCHEMA-VALUE-COUNT
000320                        INDEXED BY BSM-SCHEMA-VAL-IDX
000330                        PIC X(40).
000340*                        ALLOWED VALUES (VALUE_SET) OR QUALIFIER
000350*                        TOKENS SUCH AS "GEOLOC" (TERM)
000360     05  FILLER                    PIC X(20).
