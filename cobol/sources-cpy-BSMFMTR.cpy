000010* BSMFMTR.cpybk - LINKAGE FOR BSAFMTR (SHARED FIELD-FORMAT RULES)
000020*-----------------------------------------------------------------
000030* BSM006 14/03/1994 RTAN    - INITIAL VERSION                     BSM006  
000040* BSM026 22/01/1998 SLIM    - ADD QUALIFIER TABLE FOR ONTOLOGY    BSM026  
000050*                             CODE-LIST RESTRICTION
000060*-----------------------------------------------------------------
000070 01  WK-C-FMTR-RECORD.
000080     05  WK-C-FMTR-FUNCTION        PIC S9(02)   COMP.
000090         88  WK-C-FMTR-DATE-FORMAT       VALUE 1.
000100         88  WK-C-FMTR-GEOLOC            VALUE 2.
000110         88  WK-C-FMTR-LATLON            VALUE 3.
000120         88  WK-C-FMTR-FILLED-IN         VALUE 4.
000130         88  WK-C-FMTR-ONTOLOGY-TERM     VALUE 5.
000140     05  WK-C-FMTR-INPUT-VALUE     PIC X(200).
000150     05  WK-C-FMTR-QUALIFIER-COUNT PIC S9(02)   COMP.
000160     05  WK-C-FMTR-QUALIFIER-TABLE OCCURS 10 TIMES
000170                        PIC X(40).
000180*                        ONTOLOGY CODE LIST - EMPTY = UNRESTRICTED
000190     05  WK-C-FMTR-IS-FILLED-IN    PIC X(05).
000200     05  WK-C-FMTR-IS-VALID-FORMAT PIC X(05).
000210     05  FILLER                    PIC X(20).
