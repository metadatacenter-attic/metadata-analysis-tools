000100 *************************
000110  IDENTIFICATION DIVISION.
000120 *************************
000130  PROGRAM-ID.     BSAUTIL.
000140  AUTHOR.         R TAN.
000150  INSTALLATION.   METADATA QUALITY UNIT.
000160  DATE-WRITTEN.   14 MAR 1994.
000170  DATE-COMPILED.
000180  SECURITY.       UNCLASSIFIED.
000190 *----------------------------------------------------------------*
000200 *DESCRIPTION : REFERENCE-DATA / MISC UTILITY ROUTINE.  FOUR
000210 *              FUNCTIONS, SELECTED BY WK-C-UTIL-FUNCTION:
000220 *
000230 *              1  LOAD BSCTRYLS (COUNTRY-LIST.TXT) INTO THE
000240 *                 IN-MEMORY BSM-LOCATION-TABLE - CALL ONCE AT
000250 *                 START-UP, TABLE PERSISTS FOR THE RUN.
000260 *              2  CHECK WK-C-UTIL-INPUT-VALUE AGAINST THE FIXED
000270 *                 11-ENTRY "NOT REALLY FILLED IN" DICTIONARY.
000280 *              3  SEARCH THE LOADED LOCATION TABLE FOR AN EXACT
000290 *                 MATCH ON WK-C-UTIL-INPUT-VALUE.
000300 *              4  SEARCH THE LOCAL ONTOLOGY REFERENCE-TERM TABLE
000310 *                 - SUBSTITUTES FOR THE BIOPORTAL LIVE LOOKUP.
000320 *----------------------------------------------------------------*
000330 * HISTORY OF AMENDMENT :
000340 *=================================================================
000350 * MOD.#   INIT    DATE        DESCRIPTION
000360 * ------  ------  ----------  ----------------------------------
000370 * BSM008  RTAN    21/03/1994  - INITIAL VERSION, FUNCTIONS 1-3    BSM008
000380 *-----------------------------------------------------------------
000390 * BSM022  SLIM    09/05/1997  - RAISE LOCATION LIMIT 150 TO 300   BSM022
000400 *-----------------------------------------------------------------
000410 * BSM029  SLIM    12/06/1998  - ADD FUNCTION 4, LOCAL ONTOLOGY    BSM029
000420 *                               TERM LOOKUP (REPLACES THE PLANNED
000430 *                               BIOPORTAL CALL-OUT - SEE DESIGN
000440 *                               NOTE FILED WITH THIS REQUEST)
000450 *-----------------------------------------------------------------
000460 * BSM036  KCHNG   28/09/1999  - Y2K: NO DATE FIELDS IN THIS       BSM036
000470 *                               ROUTINE - REVIEWED, NO CHANGE
000480 *                               REQUIRED
000490 *-----------------------------------------------------------------
000500 * BSM058  RSING   25/02/2002  - CR#0850 ADD STANDALONE CALL-COUNT BSM058
000510 *                               FOR CALL-VOLUME TRACING UNDER UPSI
000520 *=================================================================
000530  EJECT
000540 **********************
000550  ENVIRONMENT DIVISION.
000560 **********************
000570  CONFIGURATION SECTION.
000580  SOURCE-COMPUTER.  IBM-AS400.
000590  OBJECT-COMPUTER.  IBM-AS400.
000600  SPECIAL-NAMES.    C01 IS TOP-OF-FORM
000610                     CLASS BSA-UPPER-ALPHA IS "A" THRU "Z"
000620                     UPSI-0 IS UPSI-SWITCH-0
000630                         ON  STATUS IS U0-ON
000640                         OFF STATUS IS U0-OFF.
000650  INPUT-OUTPUT SECTION.
000660  FILE-CONTROL.
000670      SELECT BSCTRYLS ASSIGN TO BSCTRYLS
000680             ORGANIZATION      IS LINE SEQUENTIAL
000690             FILE STATUS       IS WK-C-FILE-STATUS.
000700 ***************
000710  DATA DIVISION.
000720 ***************
000730  FILE SECTION.
000740 **************
000750  FD  BSCTRYLS
000760      LABEL RECORDS ARE OMITTED
000770      DATA RECORD IS BSCTRYLS-REC.
000780  01  BSCTRYLS-REC                 PIC X(60).
000790  WORKING-STORAGE SECTION.
000800 *************************
000810  01  FILLER                          PIC X(24)        VALUE
000820      "** PROGRAM BSAUTIL **".
000830      COPY BSACMWS.
000840 * ---- STANDALONE CALL-COUNT - TRACED UNDER UPSI-0 (BSM058) ------BSM058
000850  77  WK-N-UTL-CALL-COUNT       PIC S9(04) COMP VALUE ZERO.
000860 * ---- TWO REDEFINES CARRIED FOR EVERY BSA* PROGRAM -------------*
000870  01  WK-D-UTL-TIMESTAMP.
000880      05  WK-D-UTL-TS-NUM           PIC 9(14)    COMP-3.
000890      05  WK-D-UTL-TS-ALPHA REDEFINES WK-D-UTL-TS-NUM
000900                                        PIC X(14).
000910      05  WK-D-UTL-TS-PARTS REDEFINES WK-D-UTL-TS-NUM.
000920          10  WK-D-UTL-TS-CCYY          PIC 9(04).
000930          10  WK-D-UTL-TS-MM            PIC 9(02).
000940          10  WK-D-UTL-TS-DD            PIC 9(02).
000950          10  WK-D-UTL-TS-HHMMSS        PIC 9(06).
000960      05  FILLER                    PIC X(04).
000970 * ---- PROGRAM-SPECIFIC THIRD REDEFINES: DEBUG-DISPLAY VIEW OF --*
000980 * ---- THE BINARY LOCATION LOAD COUNTER, KEPT FOR OLDER CALLERS -*
000990  01  WK-C-UTL-DEBUG-COUNT-BIN      PIC S9(04)   COMP.
001000  01  WK-C-UTL-DEBUG-COUNT-ALPHA REDEFINES
001010                         WK-C-UTL-DEBUG-COUNT-BIN PIC X(02).
001020      COPY BSMLOCT.
001030  01  WK-C-UTL-WORK-FIELDS.
001040      05  WK-C-UTL-LINE-WORK        PIC X(60).
001050      05  WK-C-UTL-EOF-SW           PIC X(01)    VALUE "N".
001060          88  WK-C-UTL-AT-EOF              VALUE "Y".
001070          88  WK-C-UTL-NOT-EOF              VALUE "N".
001080      05  FILLER                    PIC X(20).
001090 ****************
001100  LINKAGE SECTION.
001110 ****************
001120      COPY BSMUTIL.
001130  EJECT
001140 ****************************************
001150  PROCEDURE DIVISION USING WK-C-UTIL-RECORD.
001160 ****************************************
001170  MAIN-MODULE.
001180      PERFORM A000-PROCESS-CALLED-ROUTINE
001190         THRU A099-PROCESS-CALLED-ROUTINE-EX.
001200      GOBACK.
001210 *----------------------------------------------------------------*
001220  A000-PROCESS-CALLED-ROUTINE.
001230 *----------------------------------------------------------------*
001240      ADD  1                    TO    WK-N-UTL-CALL-COUNT.
001250      IF  U0-ON
001260          DISPLAY "BSAUTIL - CALL COUNT " WK-N-UTL-CALL-COUNT
001270      END-IF.
001280      MOVE "N"                TO    WK-C-UTIL-FOUND-SW.
001290      EVALUATE TRUE
001300         WHEN WK-C-UTIL-LOAD-LOCATIONS
001310            PERFORM B100-LOAD-LOCATIONS
001320               THRU B199-LOAD-LOCATIONS-EX
001330         WHEN WK-C-UTIL-CHECK-INVALID-DICT
001340            PERFORM C100-CHECK-INVALID-DICT
001350               THRU C199-CHECK-INVALID-DICT-EX
001360         WHEN WK-C-UTIL-MATCH-LOCATION
001370            PERFORM D100-MATCH-LOCATION
001380               THRU D199-MATCH-LOCATION-EX
001390         WHEN WK-C-UTIL-LOOKUP-ONTO-TERM
001400            PERFORM E100-LOOKUP-ONTO-TERM
001410               THRU E199-LOOKUP-ONTO-TERM-EX
001420      END-EVALUATE.
001430 *----------------------------------------------------------------*
001440  A099-PROCESS-CALLED-ROUTINE-EX.
001450 *----------------------------------------------------------------*
001460      EXIT.
001470 *----------------------------------------------------------------*
001480  B100-LOAD-LOCATIONS.
001490 *----------------------------------------------------------------*
001500      OPEN INPUT BSCTRYLS.
001510      IF  NOT WK-C-SUCCESSFUL
001520          DISPLAY "BSAUTIL - OPEN FILE ERROR - BSCTRYLS"
001530          DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001540          GO TO B199-LOAD-LOCATIONS-EX.
001550      MOVE ZERO               TO    BSM-LOC-COUNT.
001560      MOVE "N"                TO    WK-C-UTL-EOF-SW.
001570      PERFORM B110-LOAD-ONE-LOCATION
001580         THRU B119-LOAD-ONE-LOCATION-EX
001590         UNTIL WK-C-UTL-AT-EOF
001600            OR BSM-LOC-COUNT NOT < 300.
001610      MOVE BSM-LOC-COUNT       TO   WK-C-UTL-DEBUG-COUNT-BIN.
001620      CLOSE BSCTRYLS.
001630 *----------------------------------------------------------------*
001640  B199-LOAD-LOCATIONS-EX.
001650 *----------------------------------------------------------------*
001660      EXIT.
001670  B110-LOAD-ONE-LOCATION.
001680      READ BSCTRYLS INTO WK-C-UTL-LINE-WORK.
001690      IF  WK-C-END-OF-FILE
001700          SET  WK-C-UTL-AT-EOF TO TRUE
001710      ELSE
001720          ADD  1              TO    BSM-LOC-COUNT
001730          MOVE WK-C-UTL-LINE-WORK
001740                              TO    BSM-LOC-ENTRY (BSM-LOC-COUNT)
001750      END-IF.
001760  B119-LOAD-ONE-LOCATION-EX.
001770      EXIT.
001780 *----------------------------------------------------------------*
001790  C100-CHECK-INVALID-DICT.
001800 *----------------------------------------------------------------*
001810 *    CASE-SENSITIVE EXACT MATCH, AS DOCUMENTED IN BSMLOCT.
001820 *----------------------------------------------------------------*
001830      SET  BSM-INVALID-IDX    TO    1.
001840      SEARCH BSM-INVALID-ENTRY
001850         AT END
001860            SET  WK-C-UTIL-NOT-FOUND TO TRUE
001870         WHEN BSM-INVALID-ENTRY (BSM-INVALID-IDX)
001880                               =     WK-C-UTIL-INPUT-VALUE
001890            SET  WK-C-UTIL-FOUND     TO TRUE
001900      END-SEARCH.
001910 *----------------------------------------------------------------*
001920  C199-CHECK-INVALID-DICT-EX.
001930 *----------------------------------------------------------------*
001940      EXIT.
001950 *----------------------------------------------------------------*
001960  D100-MATCH-LOCATION.
001970 *----------------------------------------------------------------*
001980      IF  BSM-LOC-COUNT = ZERO
001990          SET  WK-C-UTIL-NOT-FOUND TO TRUE
002000          GO TO D199-MATCH-LOCATION-EX
002010      END-IF.
002020      SET  BSM-LOC-IDX        TO    1.
002030      SEARCH BSM-LOC-ENTRY
002040         AT END
002050            SET  WK-C-UTIL-NOT-FOUND TO TRUE
002060         WHEN BSM-LOC-ENTRY (BSM-LOC-IDX)
002070                               =     WK-C-UTIL-INPUT-VALUE
002080            SET  WK-C-UTIL-FOUND     TO TRUE
002090      END-SEARCH.
002100 *----------------------------------------------------------------*
002110  D199-MATCH-LOCATION-EX.
002120 *----------------------------------------------------------------*
002130      EXIT.
002140 *----------------------------------------------------------------*
002150  E100-LOOKUP-ONTO-TERM.
002160 *----------------------------------------------------------------*
002170 *    BSM029 - LOCAL SUBSTITUTE FOR THE BIOPORTAL LIVE LOOKUP.     BSM029
002180 *----------------------------------------------------------------*
002190      SET  BSM-ONTO-IDX       TO    1.
002200      SEARCH BSM-ONTO-TERM-ENTRY
002210         AT END
002220            SET  WK-C-UTIL-NOT-FOUND TO TRUE
002230         WHEN BSM-ONTO-TERM-ENTRY (BSM-ONTO-IDX)
002240                               =     WK-C-UTIL-INPUT-VALUE
002250            SET  WK-C-UTIL-FOUND     TO TRUE
002260      END-SEARCH.
002270 *----------------------------------------------------------------*
002280  E199-LOOKUP-ONTO-TERM-EX.
002290 *----------------------------------------------------------------*
002300      EXIT.
002310 ******************************************************************
002320 *************** END OF PROGRAM SOURCE  -  BSAUTIL **************
002330 ******************************************************************
002340
