000010* BSMCSVL.cpybk
000020*-----------------------------------------------------------------
000030* HISTORY OF MODIFICATION:
000040* BSM007 21/03/1994 RTAN    - INITIAL VERSION                     BSM007  
000050* BSM031 04/09/1998 KCHNG   - WIDEN LINE BUFFER 2000 -> 4000 FOR  BSM031  
000060*                             THE METAGENOME OPTIONAL GROUP
000070*-----------------------------------------------------------------
000080 01  WK-C-CSVL-RECORD.
000090     05  WK-C-CSVL-LINE            PIC X(4000).
000100*                        ASSEMBLED, COMMA-DELIMITED, QUOTED
000110*                        OUTPUT-CSV-ROW - ONE PHYSICAL LINE
000120     05  WK-C-CSVL-LINE-LEN        PIC S9(04)   COMP.
000130*                        CURRENT STRING POINTER / LENGTH USED
000140     05  FILLER                    PIC X(10).
