000100 *************************
000110  IDENTIFICATION DIVISION.
000120 *************************
000130  PROGRAM-ID.     BSADRV.
000140  AUTHOR.         R TAN.
000150  INSTALLATION.   METADATA QUALITY UNIT.
000160  DATE-WRITTEN.   14 MAR 1994.
000170  DATE-COMPILED.
000180  SECURITY.       UNCLASSIFIED.
000190 *---------------------------------------------------------------
000200 *DESCRIPTION :  BIOSAMPLE METADATA AUDIT - BATCH DRIVER.
000210 *               READS THE BIOSAMPLE EXTRACT (BSMPEXT), RUNS EACH
000220 *               RECORD THROUGH THE GENERIC OR METAGENOME PACKAGE
000230 *               VALIDATOR, AND WRITES ONE AUDIT ROW PER RECORD T
000240 *               THE BSAUDIT REPORT FILE.  SINGLE PASS, NO UPDATE
000250 *               IN-PLACE, NO DATABASE - PLAIN FILE-IN/FILE-OUT.
000260 *---------------------------------------------------------------
000270 * HISTORY OF MODIFICATION:
000280 *===============================================================
000290 * MOD.#   INIT    DATE        DESCRIPTION
000300 * ------  ------  ----------  ----------------------------------
000310 * BSM001  RTAN    14/03/1994  - INITIAL VERSION FOR AUDIT SUITE   BSM001
000320 *---------------------------------------------------------------
000330 * BSM009  RTAN    02/09/1994  - ADD TWO-PASS RECORD COUNT SO      BSM009
000340 *                               PROGRESS LINE CAN SHOW PERCENT
000350 *                               COMPLETE
000360 *---------------------------------------------------------------
000370 * BSM015  PLOW    11/06/1996  - CR#0442 SKIP MALFORMED EXTRACT    BSM015
000380 *                               LINES INSTEAD OF ABENDING
000390 *---------------------------------------------------------------
000400 * BSM028  SLIM    12/06/1998  - ADD METAGENOME.ENVIRONMENTAL      BSM028
000410 *                               ROUTING TO BSAVALM
000420 *---------------------------------------------------------------
000430 * BSM034  KCHNG   28/09/1999  - Y2K: RUN-DATE-CCYY WIDENED        BSM034
000440 *                               DIGITS, ALL LITERAL DATES REVIEW
000450 *---------------------------------------------------------------
000460 * BSM047  NPARK   19/07/2001  - CR#0778 CLOSE AND REOPEN          BSM047
000470 *                               BETWEEN COUNT PASS AND MAIN PASS
000480 *                               PREVIOUS FIX LEFT FILE POSITIONE
000490 *                               AT EOF ON SOME COMPILERS
000500 *---------------------------------------------------------------
000510 * BSM054  RSING   25/02/2002  - CR#0850 ADD STANDALONE            BSM054
000520 *                               FOR CALL-VOLUME TRACING UNDER UP
000530 *===============================================================
000540  EJECT
000550 **********************
000560  ENVIRONMENT DIVISION.
000570 **********************
000580  CONFIGURATION SECTION.
000590  SOURCE-COMPUTER.  IBM-AS400.
000600  OBJECT-COMPUTER.  IBM-AS400.
000610  SPECIAL-NAMES.    C01 IS TOP-OF-FORM
000620                     CLASS BSA-UPPER-ALPHA IS "A" THRU "Z"
000630                     UPSI-0 IS UPSI-SWITCH-0
000640                         ON  STATUS IS U0-ON
000650                         OFF STATUS IS U0-OFF.
000660  INPUT-OUTPUT SECTION.
000670  FILE-CONTROL.
000680      SELECT BSMPEXT ASSIGN TO BSMPEXT
000690             ORGANIZATION      IS LINE SEQUENTIAL
000700             FILE STATUS       IS WK-C-FILE-STATUS.
000710      SELECT BSAUDIT ASSIGN TO BSAUDIT
000720             ORGANIZATION      IS LINE SEQUENTIAL
000730             FILE STATUS       IS WK-C-FILE-STATUS.
000740 ***************
000750  DATA DIVISION.
000760 ***************
000770  FILE SECTION.
000780 **************
000790  FD  BSMPEXT
000800      LABEL RECORDS ARE OMITTED
000810      DATA RECORD IS BSMPEXT-REC.
000820  01  BSMPEXT-REC                  PIC X(4000).
000830  FD  BSAUDIT
000840      LABEL RECORDS ARE OMITTED
000850      DATA RECORD IS BSAUDIT-REC.
000860  01  BSAUDIT-REC                  PIC X(4000).
000870  WORKING-STORAGE SECTION.
000880 *************************
000890  01  FILLER                          PIC X(24)        VALUE
000900      "** PROGRAM BSADRV **".
000910 * ---- STANDALONE CALL-COUNT - TRACED UNDER UPSI-0                BSM054
000920  77  WK-N-DRV-CALL-COUNT       PIC S9(04) COMP VALUE ZERO.
000930 * ------------------ PROGRAM WORKING STORAGE -------------------
000940      COPY BSACMWS.
000950 * ---- TWO REDEFINES CARRIED FOR EVERY BSA* PROGRAM (SEE BELOW)
000960  01  WK-D-DRV-TIMESTAMP.
000970      05  WK-D-DRV-TS-NUM           PIC 9(14)    COMP-3.
000980      05  WK-D-DRV-TS-ALPHA REDEFINES WK-D-DRV-TS-NUM
000990                                        PIC X(14).
001000      05  WK-D-DRV-TS-PARTS REDEFINES WK-D-DRV-TS-NUM.
001010          10  WK-D-DRV-TS-CCYY          PIC 9(04).
001020          10  WK-D-DRV-TS-MM            PIC 9(02).
001030          10  WK-D-DRV-TS-DD            PIC 9(02).
001040          10  WK-D-DRV-TS-HHMMSS        PIC 9(06).
001050      05  FILLER                    PIC X(04).
001060 * ---- PROGRAM-SPECIFIC THIRD REDEFINES: PACKAGE-NAME FOLDED   -
001070 * ---- TO UPPER CASE FOR THE METAGENOME ROUTING TEST           -
001080  01  WK-C-DRV-PKG-WORK.
001090      05  WK-C-DRV-PKG-UPPER        PIC X(60).
001100  01  WK-C-DRV-PKG-NUMTEST REDEFINES WK-C-DRV-PKG-WORK
001110                                        PIC 9(60).
001120  01  WK-C-DRV-CONTROL.
001130      05  WK-N-DRV-TOTAL-RECS       PIC S9(07)   COMP-3 VALUE 0.
001140      05  WK-N-DRV-RECS-READ        PIC S9(07)   COMP-3 VALUE 0.
001150      05  WK-N-DRV-RECS-SKIPPED     PIC S9(07)   COMP-3 VALUE 0.
001160      05  WK-N-DRV-PCT-DONE         PIC S9(03)   COMP-3 VALUE 0.
001170      05  WK-N-DRV-PCT-PREV         PIC S9(03)   COMP-3 VALUE -1.
001180      05  WK-C-DRV-EOF-SW           PIC X(01)    VALUE "N".
001190          88  WK-C-DRV-AT-EOF              VALUE "Y".
001200          88  WK-C-DRV-NOT-EOF              VALUE "N".
001210      05  FILLER                    PIC X(30).
001220 * ---- WORKING COPY OF THE FLAT RECORD -------------------------
001230      COPY BSMPREC.
001240 * ---- REFERENCE SCHEMA TABLE ----------------------------------
001250      COPY BSMSCHM.
001260 * ---- VALIDATION REPORT ---------------------------------------
001270      COPY BSMRPT.
001280 * ---- PARSER LINKAGE WORK AREA -------------------------------*
001290      COPY BSMPARS.
001300 * ---- UTIL LINKAGE WORK AREA ---------------------------------*
001310      COPY BSMUTIL.
001320 * ---- CSV WRITER LINKAGE WORK AREA ---------------------------*
001330      COPY BSMCSVL.
001340  EJECT
001350 ****************************************
001360  PROCEDURE DIVISION.
001370 ****************************************
001380  MAIN-MODULE.
001390      PERFORM A000-START-PROGRAM-ROUTINE
001400         THRU A099-START-PROGRAM-ROUTINE-EX.
001410      PERFORM B000-MAIN-PROCESSING
001420         THRU B999-MAIN-PROCESSING-EX.
001430      PERFORM Z000-END-PROGRAM-ROUTINE
001440         THRU Z099-END-PROGRAM-ROUTINE-EX.
001450      STOP RUN.
001460 *---------------------------------------------------------------
001470  A000-START-PROGRAM-ROUTINE.
001480 *---------------------------------------------------------------
001490      ADD  1                    TO    WK-N-DRV-CALL-COUNT.
001500      IF  U0-ON
001510          DISPLAY "BSADRV - CALL COUNT " WK-N-DRV-CALL-COUNT
001520      END-IF.
001530      PERFORM A050-COUNT-INPUT-RECORDS
001540         THRU A059-COUNT-INPUT-RECORDS-EX.
001550      OPEN INPUT BSMPEXT.
001560      IF  NOT WK-C-SUCCESSFUL
001570          DISPLAY "BSADRV - OPEN FILE ERROR - BSMPEXT"
001580          DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001590          GO TO Y900-ABNORMAL-TERMINATION.
001600      OPEN OUTPUT BSAUDIT.
001610      IF  NOT WK-C-SUCCESSFUL
001620          DISPLAY "BSADRV - OPEN FILE ERROR - BSAUDIT"
001630          DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001640          GO TO Y900-ABNORMAL-TERMINATION.
001650      SET  WK-C-UTIL-LOAD-LOCATIONS TO TRUE.
001660      CALL "BSAUTIL"     USING WK-C-UTIL-RECORD.
001670      CALL "BSASCHL"     USING BSM-SCHEMA-TABLE.
001680      MOVE "N"           TO    WK-C-DRV-EOF-SW.
001690      MOVE ZERO          TO    WK-N-DRV-RECS-READ
001700                                WK-N-DRV-RECS-SKIPPED.
001710      MOVE -1            TO    WK-N-DRV-PCT-PREV.
001720 *---------------------------------------------------------------
001730  A099-START-PROGRAM-ROUTINE-EX.
001740 *---------------------------------------------------------------
001750      EXIT.
001760 *---------------------------------------------------------------
001770  A050-COUNT-INPUT-RECORDS.
001780 *---------------------------------------------------------------
001790 *    BSM009 - PRE-SCAN THE EXTRACT SO THE PROGRESS LINE CAN SHOW  BSM009
001800 *    A PERCENT-COMPLETE FIGURE.  THE FILE IS CLOSED AND REOPENED
001810 *    (BSM047) BEFORE THE MAIN PASS BEGINS.                        BSM047
001820 *---------------------------------------------------------------
001830      OPEN INPUT BSMPEXT.
001840      IF  NOT WK-C-SUCCESSFUL
001850          DISPLAY "BSADRV - OPEN FILE ERROR - BSMPEXT (COUNT PASS)."
001860          DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001870          GO TO Y900-ABNORMAL-TERMINATION.
001880      MOVE ZERO          TO    WK-N-DRV-TOTAL-RECS.
001890      MOVE "N"           TO    WK-C-DRV-EOF-SW.
001900      PERFORM A060-COUNT-ONE-RECORD
001910         THRU A069-COUNT-ONE-RECORD-EX
001920         UNTIL WK-C-DRV-AT-EOF.
001930      CLOSE BSMPEXT.
001940 *---------------------------------------------------------------
001950  A059-COUNT-INPUT-RECORDS-EX.
001960 *---------------------------------------------------------------
001970      EXIT.
001980  A060-COUNT-ONE-RECORD.
001990      READ BSMPEXT.
002000      IF  WK-C-END-OF-FILE
002010          SET  WK-C-DRV-AT-EOF TO TRUE
002020      ELSE
002030          ADD  1             TO    WK-N-DRV-TOTAL-RECS
002040      END-IF.
002050  A069-COUNT-ONE-RECORD-EX.
002060      EXIT.
002070 *---------------------------------------------------------------
002080  B000-MAIN-PROCESSING.
002090 *---------------------------------------------------------------
002100      PERFORM B100-READ-EXTRACT-RECORD
002110         THRU B199-READ-EXTRACT-RECORD-EX.
002120      PERFORM B200-PROCESS-ONE-RECORD
002130         THRU B299-PROCESS-ONE-RECORD-EX
002140         UNTIL WK-C-DRV-AT-EOF.
002150 *---------------------------------------------------------------
002160  B999-MAIN-PROCESSING-EX.
002170 *---------------------------------------------------------------
002180      EXIT.
002190  B100-READ-EXTRACT-RECORD.
002200      READ BSMPEXT INTO WK-C-PARSE-INPUT-LINE.
002210      IF  WK-C-END-OF-FILE
002220          SET  WK-C-DRV-AT-EOF TO TRUE
002230      END-IF.
002240  B199-READ-EXTRACT-RECORD-EX.
002250      EXIT.
002260 *---------------------------------------------------------------
002270  B200-PROCESS-ONE-RECORD.
002280 *---------------------------------------------------------------
002290 *    BSM015 - A LINE THAT WILL NOT UNSTRING CLEANLY IS LOGGED     BSM015
002300 *    SKIPPED - IT NEVER REACHES THE VALIDATOR AND IS NOT COUNTED
002310 *    AS AN OUTPUT ROW.
002320 *---------------------------------------------------------------
002330      ADD  1                 TO    WK-N-DRV-RECS-READ.
002340      CALL "BSAPARSE"        USING WK-C-PARSE-RECORD,
002350                                   BSM-BIOSAMPLE-RECORD.
002360      IF  WK-C-PARSE-OK
002370          PERFORM B300-VALIDATE-AND-WRITE
002380             THRU B399-VALIDATE-AND-WRITE-EX
002390      ELSE
002400          ADD  1             TO    WK-N-DRV-RECS-SKIPPED
002410          DISPLAY "BSADRV - MALFORMED EXTRACT LINE SKIPPED, INPUT"
002420             "RECORD NUMBER " WK-N-DRV-RECS-READ
002430      END-IF.
002440      PERFORM B500-LOG-PERCENT-COMPLETE
002450         THRU B599-LOG-PERCENT-COMPLETE-EX.
002460      PERFORM B100-READ-EXTRACT-RECORD
002470         THRU B199-READ-EXTRACT-RECORD-EX.
002480  B299-PROCESS-ONE-RECORD-EX.
002490      EXIT.
002500 *---------------------------------------------------------------
002510  B300-VALIDATE-AND-WRITE.
002520 *---------------------------------------------------------------
002530 *    BSM028 - METAGENOME.ENVIRONMENTAL.1.0 GETS ITS OWN           BSM028
002540 *    VALIDATOR; ALL OTHERS USE THE GENERIC ONE.  COMPARE IS
002550 *    CASE-INSENSITIVE, SEE CR#0778.
002560 *---------------------------------------------------------------
002570      MOVE SPACES            TO    WK-C-DRV-PKG-WORK.
002580      MOVE BSM-PACKAGE-NAME  TO    WK-C-DRV-PKG-UPPER.
002590      INSPECT WK-C-DRV-PKG-UPPER CONVERTING
002600         "abcdefghijklmnopqrstuvwxyz"
002610         TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
002620      IF  WK-C-DRV-PKG-UPPER = "METAGENOME.ENVIRONMENTAL.1.0"
002630          CALL "BSAVALM"     USING BSM-BIOSAMPLE-RECORD,
002640                                   BSM-VALIDATION-REPORT
002650      ELSE
002660          CALL "BSAVALG"     USING BSM-SCHEMA-TABLE,
002670                                   BSM-BIOSAMPLE-RECORD,
002680                                   BSM-VALIDATION-REPORT
002690      END-IF.
002700      CALL "BSACSVW"         USING BSM-SCHEMA-TABLE,
002710                                   BSM-BIOSAMPLE-RECORD,
002720                                   BSM-VALIDATION-REPORT,
002730                                   WK-C-CSVL-RECORD.
002740      WRITE BSAUDIT-REC      FROM  WK-C-CSVL-LINE.
002750  B399-VALIDATE-AND-WRITE-EX.
002760      EXIT.
002770 *---------------------------------------------------------------
002780  B500-LOG-PERCENT-COMPLETE.
002790 *---------------------------------------------------------------
002800      IF  WK-N-DRV-TOTAL-RECS > 0
002810          COMPUTE WK-N-DRV-PCT-DONE =
002820             (WK-N-DRV-RECS-READ * 100) / WK-N-DRV-TOTAL-RECS
002830          IF  WK-N-DRV-PCT-DONE > WK-N-DRV-PCT-PREV
002840              DISPLAY "BSADRV - " WK-N-DRV-PCT-DONE
002850                 "% COMPLETE (" WK-N-DRV-RECS-READ "/"
002860                 WK-N-DRV-TOTAL-RECS ")"
002870              MOVE WK-N-DRV-PCT-DONE TO WK-N-DRV-PCT-PREV
002880          END-IF
002890      END-IF.
002900  B599-LOG-PERCENT-COMPLETE-EX.
002910      EXIT.
002920 *---------------------------------------------------------------
002930  Y900-ABNORMAL-TERMINATION.
002940 *---------------------------------------------------------------
002950      PERFORM Z000-END-PROGRAM-ROUTINE
002960         THRU Z099-END-PROGRAM-ROUTINE-EX.
002970      STOP RUN.
002980 *---------------------------------------------------------------
002990  Z000-END-PROGRAM-ROUTINE.
003000 *---------------------------------------------------------------
003010      CLOSE BSMPEXT.
003020      CLOSE BSAUDIT.
003030      DISPLAY "BSADRV - RUN COMPLETE - RECORDS READ    : "
003040         WK-N-DRV-RECS-READ.
003050      DISPLAY "BSADRV - RUN COMPLETE - RECORDS SKIPPED : "
003060         WK-N-DRV-RECS-SKIPPED.
003070 *---------------------------------------------------------------
003080  Z099-END-PROGRAM-ROUTINE-EX.
003090 *---------------------------------------------------------------
003100      EXIT.
003110 ****************************************************************
003120 ************** END OF PROGRAM SOURCE -  BSADRV *****************
003130 ****************************************************************
003140
003150
003160
003170
