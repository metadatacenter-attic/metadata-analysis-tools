000100 *************************
000110  IDENTIFICATION DIVISION.
000120 *************************
000130  PROGRAM-ID.     BSAFMTR.
000140  AUTHOR.         R TAN.
000150  INSTALLATION.   METADATA QUALITY UNIT.
000160  DATE-WRITTEN.   14 MAR 1994.
000170  DATE-COMPILED.
000180  SECURITY.       UNCLASSIFIED.
000190 *----------------------------------------------------------------*
000200 *DESCRIPTION : SHARED FIELD-FORMAT RULES, CALLED BY BOTH BSAVALG
000210 *              AND BSAVALM.  FIVE FUNCTIONS, SELECTED BY
000220 *              WK-C-FMTR-FUNCTION:
000230 *
000240 *              1  DATE-FORMAT RULE
000250 *              2  GEOGRAPHIC-LOCATION RULE (CALLS BSAUTIL FN 3)
000260 *              3  LAT/LON COORDINATE-FORMAT RULE
000270 *              4  FILLED-IN RULE ONLY
000280 *              5  ONTOLOGY-TERM RULE (CALLS BSAUTIL FN 2 AND 4)
000290 *
000300 *              WK-C-FMTR-IS-FILLED-IN IS SET ON EVERY CALL.
000310 *              WK-C-FMTR-IS-VALID-FORMAT IS SET BY FUNCTIONS
000320 *              1, 2, 3 AND 5 ONLY - FUNCTION 4 LEAVES IT SPACE.
000330 *----------------------------------------------------------------*
000340 * HISTORY OF AMENDMENT :
000350 *=================================================================
000360 * MOD.#   INIT    DATE        DESCRIPTION
000370 * ------  ------  ----------  ----------------------------------
000380 * BSM006  RTAN    14/03/1994  - INITIAL VERSION, FUNCTIONS 1-4    BSM006
000390 *-----------------------------------------------------------------
000400 * BSM018  PLOW    11/06/1996  - CR#0442 ACCEPT COMPACT YYYYMMDD   BSM018
000410 *                               FORM WITHOUT SEPARATORS
000420 *-----------------------------------------------------------------
000430 * BSM026  SLIM    22/01/1998  - ADD FUNCTION 5, ONTOLOGY-TERM     BSM026
000440 *                               RULE, AND QUALIFIER TABLE FOR
000450 *                               CODE-LIST RESTRICTION
000460 *-----------------------------------------------------------------
000470 * BSM038  KCHNG   28/09/1999  - Y2K: DATE-FORMAT RULE REVIEWED -  BSM038
000480 *                               CCYY ALREADY CARRIED THROUGHOUT,
000490 *                               NO WINDOWING LOGIC PRESENT
000500 *-----------------------------------------------------------------
000510 * BSM049  NPARK   19/07/2001  - CR#0801 ADD TIMESTAMP-WITH-TIME   BSM049
000520 *                               FORMS (T-SEPARATED HH:MM:SS)
000530 *-----------------------------------------------------------------
000540 * BSM055  RSING   25/02/2002  - CR#0850 ADD STANDALONE CALL-COUNT BSM055
000550 *                               FOR CALL-VOLUME TRACING UNDER UPSI
000560 *=================================================================
000570  EJECT
000580 **********************
000590  ENVIRONMENT DIVISION.
000600 **********************
000610  CONFIGURATION SECTION.
000620  SOURCE-COMPUTER.  IBM-AS400.
000630  OBJECT-COMPUTER.  IBM-AS400.
000640  SPECIAL-NAMES.    C01 IS TOP-OF-FORM
000650                     CLASS BSA-UPPER-ALPHA IS "A" THRU "Z"
000660                     UPSI-0 IS UPSI-SWITCH-0
000670                         ON  STATUS IS U0-ON
000680                         OFF STATUS IS U0-OFF.
000690 ***************
000700  DATA DIVISION.
000710 ***************
000720  WORKING-STORAGE SECTION.
000730 *************************
000740  01  FILLER                          PIC X(24)        VALUE
000750      "** PROGRAM BSAFMTR **".
000760 * ---- STANDALONE CALL-COUNT - TRACED UNDER UPSI-0 (BSM055) ------BSM055
000770  77  WK-N-FMR-CALL-COUNT       PIC S9(04) COMP VALUE ZERO.
000780 * ---- TWO REDEFINES CARRIED FOR EVERY BSA* PROGRAM -------------*
000790  01  WK-D-FMR-TIMESTAMP.
000800      05  WK-D-FMR-TS-NUM           PIC 9(14)    COMP-3.
000810      05  WK-D-FMR-TS-ALPHA REDEFINES WK-D-FMR-TS-NUM
000820                                        PIC X(14).
000830      05  WK-D-FMR-TS-PARTS REDEFINES WK-D-FMR-TS-NUM.
000840          10  WK-D-FMR-TS-CCYY          PIC 9(04).
000850          10  WK-D-FMR-TS-MM            PIC 9(02).
000860          10  WK-D-FMR-TS-DD            PIC 9(02).
000870          10  WK-D-FMR-TS-HHMMSS        PIC 9(06).
000880      05  FILLER                    PIC X(04).
000890 * ---- PROGRAM-SPECIFIC THIRD REDEFINES: 12-ENTRY MONTH-ABBREV --*
000900 * ---- TABLE, ONE FILLER VALUE PER MONTH REDEFINED AS AN OCCURS -*
000910  01  WK-C-FMR-MONTH-LITERALS.
000920      05  FILLER                    PIC X(03)   VALUE "JAN".
000930      05  FILLER                    PIC X(03)   VALUE "FEB".
000940      05  FILLER                    PIC X(03)   VALUE "MAR".
000950      05  FILLER                    PIC X(03)   VALUE "APR".
000960      05  FILLER                    PIC X(03)   VALUE "MAY".
000970      05  FILLER                    PIC X(03)   VALUE "JUN".
000980      05  FILLER                    PIC X(03)   VALUE "JUL".
000990      05  FILLER                    PIC X(03)   VALUE "AUG".
001000      05  FILLER                    PIC X(03)   VALUE "SEP".
001010      05  FILLER                    PIC X(03)   VALUE "OCT".
001020      05  FILLER                    PIC X(03)   VALUE "NOV".
001030      05  FILLER                    PIC X(03)   VALUE "DEC".
001040  01  WK-C-FMR-MONTH-TABLE REDEFINES WK-C-FMR-MONTH-LITERALS.
001050      05  WK-C-FMR-MONTH-ENTRY OCCURS 12 TIMES
001060                         INDEXED BY WK-C-FMR-MONTH-IDX PIC X(03).
001070  01  WK-C-FMR-WORK-FIELDS.
001080      05  WK-N-FMR-LEN              PIC S9(04)   COMP.
001090      05  WK-N-FMR-IDX              PIC S9(04)   COMP.
001100      05  WK-N-FMR-POS              PIC S9(04)   COMP.
001110      05  WK-N-FMR-COLON-POS        PIC S9(04)   COMP.
001120      05  WK-C-FMR-MONTH-CAND       PIC X(03).
001130      05  WK-C-FMR-DIGIT-TEST       PIC X(01).
001140      05  WK-C-FMR-LAT-NUM          PIC X(10).
001150      05  WK-C-FMR-LON-NUM          PIC X(10).
001160      05  WK-C-FMR-HEMI1            PIC X(01).
001170      05  WK-C-FMR-HEMI2            PIC X(01).
001180      05  WK-C-FMR-NORM-VALUE       PIC X(200).
001190      05  WK-C-FMR-PREFIX           PIC X(40).
001200      05  FILLER                    PIC X(20).
001210 * ---- WORKING COPY OF BSAUTIL'S LINKAGE, USED TO CALL IT -------*
001220      COPY BSMUTIL.
001230 ****************
001240  LINKAGE SECTION.
001250 ****************
001260      COPY BSMFMTR.
001270  EJECT
001280 ****************************************
001290  PROCEDURE DIVISION USING WK-C-FMTR-RECORD.
001300 ****************************************
001310  MAIN-MODULE.
001320      PERFORM A000-PROCESS-CALLED-ROUTINE
001330         THRU A099-PROCESS-CALLED-ROUTINE-EX.
001340      GOBACK.
001350 *----------------------------------------------------------------*
001360  A000-PROCESS-CALLED-ROUTINE.
001370 *----------------------------------------------------------------*
001380      ADD  1                    TO    WK-N-FMR-CALL-COUNT.
001390      IF  U0-ON
001400          DISPLAY "BSAFMTR - CALL COUNT " WK-N-FMR-CALL-COUNT
001410      END-IF.
001420      MOVE "FALSE"             TO    WK-C-FMTR-IS-VALID-FORMAT.
001430      PERFORM G100-COMPUTE-FILLED-IN
001440         THRU G199-COMPUTE-FILLED-IN-EX.
001450      EVALUATE TRUE
001460         WHEN WK-C-FMTR-DATE-FORMAT
001470            PERFORM B100-VALIDATE-DATE-FORMAT
001480               THRU B199-VALIDATE-DATE-FORMAT-EX
001490         WHEN WK-C-FMTR-GEOLOC
001500            PERFORM C100-VALIDATE-GEOLOC
001510               THRU C199-VALIDATE-GEOLOC-EX
001520         WHEN WK-C-FMTR-LATLON
001530            PERFORM D100-VALIDATE-LATLON
001540               THRU D199-VALIDATE-LATLON-EX
001550         WHEN WK-C-FMTR-FILLED-IN
001560            CONTINUE
001570         WHEN WK-C-FMTR-ONTOLOGY-TERM
001580            PERFORM F100-VALIDATE-ONTOLOGY-TERM
001590               THRU F199-VALIDATE-ONTOLOGY-TERM-EX
001600      END-EVALUATE.
001610 *----------------------------------------------------------------*
001620  A099-PROCESS-CALLED-ROUTINE-EX.
001630 *----------------------------------------------------------------*
001640      EXIT.
001650 *----------------------------------------------------------------*
001660  G100-COMPUTE-FILLED-IN.
001670 *----------------------------------------------------------------*
001680 *    TRIMMED-LENGTH SCAN, BACKWARD FROM COL 200 - NO INTRINSIC
001690 *    FUNCTIONS ON THIS SHOP'S COMPILER.
001700 *----------------------------------------------------------------*
001710      MOVE "FALSE"             TO    WK-C-FMTR-IS-FILLED-IN.
001720      MOVE 200                 TO    WK-N-FMR-LEN.
001730      PERFORM G110-BACKSCAN-FILLED-IN
001740         THRU G119-BACKSCAN-FILLED-IN-EX
001750            UNTIL WK-N-FMR-LEN = 0
001760               OR WK-C-FMTR-INPUT-VALUE (WK-N-FMR-LEN:1)
001770                                     NOT = SPACE.
001780      IF  WK-N-FMR-LEN > 0
001790          MOVE "TRUE "         TO    WK-C-FMTR-IS-FILLED-IN
001800      END-IF.
001810 *----------------------------------------------------------------*
001820  G199-COMPUTE-FILLED-IN-EX.
001830 *----------------------------------------------------------------*
001840      EXIT.
001850  G110-BACKSCAN-FILLED-IN.
001860      SUBTRACT 1                FROM  WK-N-FMR-LEN.
001870  G119-BACKSCAN-FILLED-IN-EX.
001880      EXIT.
001890 *----------------------------------------------------------------*
001900  B100-VALIDATE-DATE-FORMAT.
001910 *----------------------------------------------------------------*
001920 *    HANDLES DD-MON-CCYY / MON-CCYY / CCYY, AND ISO CCYY-MM-DD /
001930 *    CCYY-MM / CCYYMMDD, OPTIONALLY FOLLOWED BY A "T" TIME
001940 *    PORTION.  BSM049 - EXOTIC SEPARATOR COMBINATIONS OTHER THAN  BSM049
001950 *    "-" AND "T"/":" ARE NOT ACCEPTED BY THIS ROUTINE.
001960 *----------------------------------------------------------------*
001970      IF  WK-N-FMR-LEN = 0
001980          GO TO B199-VALIDATE-DATE-FORMAT-EX.
001990      EVALUATE WK-N-FMR-LEN
002000         WHEN 4
002010            IF  WK-C-FMTR-INPUT-VALUE (1:4) IS NUMERIC
002020                MOVE "TRUE "  TO WK-C-FMTR-IS-VALID-FORMAT
002030            END-IF
002040         WHEN 7
002050            IF  WK-C-FMTR-INPUT-VALUE (5:1) = "-"
002060                  AND WK-C-FMTR-INPUT-VALUE (1:4) IS NUMERIC
002070                  AND WK-C-FMTR-INPUT-VALUE (6:2) IS NUMERIC
002080                MOVE "TRUE "  TO WK-C-FMTR-IS-VALID-FORMAT
002090            END-IF
002100         WHEN 8
002110            PERFORM B110-CHECK-8-CHAR-DATE
002120               THRU B119-CHECK-8-CHAR-DATE-EX
002130         WHEN 10
002140            IF  WK-C-FMTR-INPUT-VALUE (5:1) = "-"
002150                  AND WK-C-FMTR-INPUT-VALUE (8:1) = "-"
002160                  AND WK-C-FMTR-INPUT-VALUE (1:4) IS NUMERIC
002170                  AND WK-C-FMTR-INPUT-VALUE (6:2) IS NUMERIC
002180                  AND WK-C-FMTR-INPUT-VALUE (9:2) IS NUMERIC
002190                MOVE "TRUE "  TO WK-C-FMTR-IS-VALID-FORMAT
002200            END-IF
002210         WHEN 11
002220            PERFORM B120-CHECK-11-CHAR-DATE
002230               THRU B129-CHECK-11-CHAR-DATE-EX
002240         WHEN 15
002250            IF  WK-C-FMTR-INPUT-VALUE (1:8) IS NUMERIC
002260                  AND WK-C-FMTR-INPUT-VALUE (9:1) = "T"
002270                  AND WK-C-FMTR-INPUT-VALUE (10:6) IS NUMERIC
002280                MOVE "TRUE "  TO WK-C-FMTR-IS-VALID-FORMAT
002290            END-IF
002300         WHEN 19
002310            IF  WK-C-FMTR-INPUT-VALUE (5:1) = "-"
002320                  AND WK-C-FMTR-INPUT-VALUE (8:1) = "-"
002330                  AND WK-C-FMTR-INPUT-VALUE (11:1) = "T"
002340                  AND WK-C-FMTR-INPUT-VALUE (14:1) = ":"
002350                  AND WK-C-FMTR-INPUT-VALUE (17:1) = ":"
002360                  AND WK-C-FMTR-INPUT-VALUE (1:4) IS NUMERIC
002370                  AND WK-C-FMTR-INPUT-VALUE (6:2) IS NUMERIC
002380                  AND WK-C-FMTR-INPUT-VALUE (9:2) IS NUMERIC
002390                  AND WK-C-FMTR-INPUT-VALUE (12:2) IS NUMERIC
002400                  AND WK-C-FMTR-INPUT-VALUE (15:2) IS NUMERIC
002410                  AND WK-C-FMTR-INPUT-VALUE (18:2) IS NUMERIC
002420                MOVE "TRUE "  TO WK-C-FMTR-IS-VALID-FORMAT
002430            END-IF
002440         WHEN OTHER
002450            CONTINUE
002460      END-EVALUATE.
002470 *----------------------------------------------------------------*
002480  B199-VALIDATE-DATE-FORMAT-EX.
002490 *----------------------------------------------------------------*
002500      EXIT.
002510  B110-CHECK-8-CHAR-DATE.
002520      IF  WK-C-FMTR-INPUT-VALUE (1:8) IS NUMERIC
002530          MOVE "TRUE "        TO    WK-C-FMTR-IS-VALID-FORMAT
002540      ELSE
002550          IF  WK-C-FMTR-INPUT-VALUE (4:1) = "-"
002560                AND WK-C-FMTR-INPUT-VALUE (5:4) IS NUMERIC
002570              MOVE WK-C-FMTR-INPUT-VALUE (1:3)
002580                               TO    WK-C-FMR-MONTH-CAND
002590              INSPECT WK-C-FMR-MONTH-CAND CONVERTING
002600                  "abcdefghijklmnopqrstuvwxyz"
002610               TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
002620              SET  WK-C-FMR-MONTH-IDX TO 1
002630              SEARCH WK-C-FMR-MONTH-ENTRY
002640                 AT END
002650                    CONTINUE
002660                 WHEN WK-C-FMR-MONTH-ENTRY (WK-C-FMR-MONTH-IDX)
002670                               =     WK-C-FMR-MONTH-CAND
002680                    MOVE "TRUE " TO WK-C-FMTR-IS-VALID-FORMAT
002690              END-SEARCH
002700          END-IF
002710      END-IF.
002720  B119-CHECK-8-CHAR-DATE-EX.
002730      EXIT.
002740  B120-CHECK-11-CHAR-DATE.
002750      IF  WK-C-FMTR-INPUT-VALUE (3:1) = "-"
002760            AND WK-C-FMTR-INPUT-VALUE (7:1) = "-"
002770            AND WK-C-FMTR-INPUT-VALUE (1:2) IS NUMERIC
002780            AND WK-C-FMTR-INPUT-VALUE (8:4) IS NUMERIC
002790          MOVE WK-C-FMTR-INPUT-VALUE (4:3)
002800                               TO    WK-C-FMR-MONTH-CAND
002810          INSPECT WK-C-FMR-MONTH-CAND CONVERTING
002820              "abcdefghijklmnopqrstuvwxyz"
002830           TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
002840          SET  WK-C-FMR-MONTH-IDX TO 1
002850          SEARCH WK-C-FMR-MONTH-ENTRY
002860             AT END
002870                CONTINUE
002880             WHEN WK-C-FMR-MONTH-ENTRY (WK-C-FMR-MONTH-IDX)
002890                               =     WK-C-FMR-MONTH-CAND
002900                MOVE "TRUE " TO WK-C-FMTR-IS-VALID-FORMAT
002910          END-SEARCH
002920      END-IF.
002930  B129-CHECK-11-CHAR-DATE-EX.
002940      EXIT.
002950 *----------------------------------------------------------------*
002960  C100-VALIDATE-GEOLOC.
002970 *----------------------------------------------------------------*
002980 *    SPLIT ON THE FIRST COLON (COUNTRY/OCEAN SEPARATOR).  THE
002990 *    PORTION BEFORE IT (OR THE WHOLE STRING IF NO COLON) MUST
003000 *    EXACTLY MATCH THE VALID-LOCATION TABLE.
003010 *----------------------------------------------------------------*
003020      IF  WK-N-FMR-LEN = 0
003030          GO TO C199-VALIDATE-GEOLOC-EX.
003040      MOVE ZERO                TO    WK-N-FMR-COLON-POS.
003050      PERFORM C110-FIND-COLON-GEOLOC
003060         THRU C119-FIND-COLON-GEOLOC-EX
003070         VARYING WK-N-FMR-IDX FROM 1 BY 1
003080            UNTIL WK-N-FMR-IDX > WK-N-FMR-LEN.
003090      MOVE SPACES               TO    WK-C-UTIL-INPUT-VALUE.
003100      IF  WK-N-FMR-COLON-POS = ZERO
003110          MOVE WK-C-FMTR-INPUT-VALUE (1:WK-N-FMR-LEN)
003120                               TO    WK-C-UTIL-INPUT-VALUE
003130      ELSE
003140          MOVE WK-C-FMTR-INPUT-VALUE (1:WK-N-FMR-COLON-POS - 1)
003150                               TO    WK-C-UTIL-INPUT-VALUE
003160      END-IF.
003170      SET  WK-C-UTIL-MATCH-LOCATION TO TRUE.
003180      CALL "BSAUTIL" USING WK-C-UTIL-RECORD.
003190      IF  WK-C-UTIL-FOUND
003200          MOVE "TRUE "        TO    WK-C-FMTR-IS-VALID-FORMAT
003210      END-IF.
003220 *----------------------------------------------------------------*
003230  C199-VALIDATE-GEOLOC-EX.
003240 *----------------------------------------------------------------*
003250      EXIT.
003260  C110-FIND-COLON-GEOLOC.
003270      IF  WK-C-FMTR-INPUT-VALUE (WK-N-FMR-IDX:1) = ":"
003280            AND WK-N-FMR-COLON-POS = ZERO
003290          MOVE WK-N-FMR-IDX  TO    WK-N-FMR-COLON-POS
003300      END-IF.
003310  C119-FIND-COLON-GEOLOC-EX.
003320      EXIT.
003330 *----------------------------------------------------------------*
003340  D100-VALIDATE-LATLON.
003350 *----------------------------------------------------------------*
003360 *    D[DD][.dddd] (N|S) D[DD][.dddd] (E|W) - HEMISPHERE LETTERS
003370 *    LOCATED BY SCAN SO A SINGLE OPTIONAL SPACE BEFORE EACH ONE
003380 *    IS ACCEPTED OR IGNORED.
003390 *----------------------------------------------------------------*
003400      IF  WK-N-FMR-LEN = 0
003410          GO TO D199-VALIDATE-LATLON-EX.
003420      MOVE SPACES              TO    WK-C-FMR-LAT-NUM
003430                                     WK-C-FMR-LON-NUM.
003440      MOVE SPACE               TO    WK-C-FMR-HEMI1
003450                                     WK-C-FMR-HEMI2.
003460      MOVE ZERO                TO    WK-N-FMR-POS.
003470      PERFORM D110-FIND-HEMI1
003480         THRU D119-FIND-HEMI1-EX
003490         VARYING WK-N-FMR-IDX FROM 1 BY 1
003500            UNTIL WK-N-FMR-IDX > WK-N-FMR-LEN
003510               OR WK-C-FMR-HEMI1 NOT = SPACE.
003520      IF  WK-C-FMR-HEMI1 = SPACE
003530          GO TO D199-VALIDATE-LATLON-EX.
003540      IF  WK-N-FMR-POS = 1
003550          GO TO D199-VALIDATE-LATLON-EX.
003560      MOVE WK-C-FMTR-INPUT-VALUE (1:WK-N-FMR-POS - 1)
003570                               TO    WK-C-FMR-LAT-NUM.
003580      PERFORM E110-TRIM-TRAILING-SPACE-LAT
003590         THRU E119-TRIM-TRAILING-SPACE-LAT-EX.
003600      ADD  1                   TO    WK-N-FMR-POS.
003610      IF  WK-N-FMR-POS <= WK-N-FMR-LEN
003620            AND WK-C-FMTR-INPUT-VALUE (WK-N-FMR-POS:1) = SPACE
003630          ADD  1               TO    WK-N-FMR-POS
003640      END-IF.
003650      PERFORM D120-FIND-HEMI2
003660         THRU D129-FIND-HEMI2-EX
003670         VARYING WK-N-FMR-IDX FROM WK-N-FMR-POS BY 1
003680            UNTIL WK-N-FMR-IDX > WK-N-FMR-LEN
003690               OR WK-C-FMR-HEMI2 NOT = SPACE.
003700      IF  WK-C-FMR-HEMI2 = SPACE
003710          GO TO D199-VALIDATE-LATLON-EX.
003720      IF  WK-N-FMR-IDX NOT = WK-N-FMR-LEN
003730          GO TO D199-VALIDATE-LATLON-EX.
003740      PERFORM E120-VALIDATE-COORD-NUM
003750         THRU E129-VALIDATE-COORD-NUM-EX.
003760 *----------------------------------------------------------------*
003770  D199-VALIDATE-LATLON-EX.
003780 *----------------------------------------------------------------*
003790      EXIT.
003800  D110-FIND-HEMI1.
003810      IF  WK-C-FMTR-INPUT-VALUE (WK-N-FMR-IDX:1) = "N"
003820            OR WK-C-FMTR-INPUT-VALUE (WK-N-FMR-IDX:1) = "S"
003830          MOVE WK-C-FMTR-INPUT-VALUE (WK-N-FMR-IDX:1)
003840                               TO    WK-C-FMR-HEMI1
003850          MOVE WK-N-FMR-IDX  TO    WK-N-FMR-POS
003860      END-IF.
003870  D119-FIND-HEMI1-EX.
003880      EXIT.
003890  D120-FIND-HEMI2.
003900      IF  WK-C-FMTR-INPUT-VALUE (WK-N-FMR-IDX:1) = "E"
003910            OR WK-C-FMTR-INPUT-VALUE (WK-N-FMR-IDX:1) = "W"
003920          MOVE WK-C-FMTR-INPUT-VALUE (WK-N-FMR-IDX:1)
003930                               TO    WK-C-FMR-HEMI2
003940          MOVE WK-C-FMTR-INPUT-VALUE
003950                     (WK-N-FMR-POS:WK-N-FMR-IDX - WK-N-FMR-POS)
003960                               TO    WK-C-FMR-LON-NUM
003970      END-IF.
003980  D129-FIND-HEMI2-EX.
003990      EXIT.
004000  E110-TRIM-TRAILING-SPACE-LAT.
004010      IF  WK-C-FMR-LAT-NUM (WK-N-FMR-POS - 1:1) = SPACE
004020            AND WK-N-FMR-POS > 2
004030          MOVE WK-C-FMTR-INPUT-VALUE (1:WK-N-FMR-POS - 2)
004040                               TO    WK-C-FMR-LAT-NUM
004050      END-IF.
004060  E119-TRIM-TRAILING-SPACE-LAT-EX.
004070      EXIT.
004080  E120-VALIDATE-COORD-NUM.
004090 *    A SIMPLE DIGITS-AND-ONE-OPTIONAL-DECIMAL-POINT CHECK.
004100      MOVE "TRUE "             TO    WK-C-FMR-DIGIT-TEST.
004110      PERFORM E130-CHECK-COORD-DIGIT
004120         THRU E139-CHECK-COORD-DIGIT-EX
004130         VARYING WK-N-FMR-IDX FROM 1 BY 1
004140            UNTIL WK-N-FMR-IDX > 10.
004150      IF  WK-C-FMR-DIGIT-TEST = "TRUE "
004160            AND WK-C-FMR-LAT-NUM NOT = SPACES
004170            AND WK-C-FMR-LON-NUM NOT = SPACES
004180          MOVE "TRUE "         TO    WK-C-FMTR-IS-VALID-FORMAT
004190      END-IF.
004200  E129-VALIDATE-COORD-NUM-EX.
004210      EXIT.
004220  E130-CHECK-COORD-DIGIT.
004230      IF  WK-C-FMR-LAT-NUM (WK-N-FMR-IDX:1) NOT = SPACE
004240            AND WK-C-FMR-LAT-NUM (WK-N-FMR-IDX:1) NOT NUMERIC
004250            AND WK-C-FMR-LAT-NUM (WK-N-FMR-IDX:1) NOT = "."
004260          MOVE "N"           TO    WK-C-FMR-DIGIT-TEST
004270      END-IF.
004280      IF  WK-C-FMR-LON-NUM (WK-N-FMR-IDX:1) NOT = SPACE
004290            AND WK-C-FMR-LON-NUM (WK-N-FMR-IDX:1) NOT NUMERIC
004300            AND WK-C-FMR-LON-NUM (WK-N-FMR-IDX:1) NOT = "."
004310          MOVE "N"           TO    WK-C-FMR-DIGIT-TEST
004320      END-IF.
004330  E139-CHECK-COORD-DIGIT-EX.
004340      EXIT.
004350 *----------------------------------------------------------------*
004360  F100-VALIDATE-ONTOLOGY-TERM.
004370 *----------------------------------------------------------------*
004380 *    BSM026 - FILLED-IN, THEN INVALID-ENTRY DICTIONARY, THEN      BSM026
004390 *    NORMALIZE, THEN LOCAL TERM-TABLE LOOKUP VIA BSAUTIL.
004400 *----------------------------------------------------------------*
004410      IF  WK-N-FMR-LEN = 0
004420          GO TO F199-VALIDATE-ONTOLOGY-TERM-EX.
004430      MOVE SPACES               TO    WK-C-UTIL-INPUT-VALUE.
004440      MOVE WK-C-FMTR-INPUT-VALUE (1:WK-N-FMR-LEN)
004450                               TO    WK-C-UTIL-INPUT-VALUE.
004460      SET  WK-C-UTIL-CHECK-INVALID-DICT TO TRUE.
004470      CALL "BSAUTIL" USING WK-C-UTIL-RECORD.
004480      IF  WK-C-UTIL-FOUND
004490          GO TO F199-VALIDATE-ONTOLOGY-TERM-EX.
004500      PERFORM F110-NORMALIZE-TERM-VALUE
004510         THRU F119-NORMALIZE-TERM-VALUE-EX.
004520      IF  WK-C-FMTR-QUALIFIER-COUNT > 0
004530          PERFORM F120-CHECK-QUALIFIER-LIST
004540             THRU F129-CHECK-QUALIFIER-LIST-EX
004550          IF  WK-C-FMTR-IS-VALID-FORMAT = "FALSE"
004560              GO TO F199-VALIDATE-ONTOLOGY-TERM-EX
004570          END-IF
004580      END-IF.
004590      MOVE SPACES               TO    WK-C-UTIL-INPUT-VALUE.
004600      MOVE WK-C-FMR-NORM-VALUE (1:WK-N-FMR-LEN)
004610                               TO    WK-C-UTIL-INPUT-VALUE.
004620      SET  WK-C-UTIL-LOOKUP-ONTO-TERM TO TRUE.
004630      CALL "BSAUTIL" USING WK-C-UTIL-RECORD.
004640      IF  WK-C-UTIL-FOUND
004650          MOVE "TRUE "         TO    WK-C-FMTR-IS-VALID-FORMAT
004660      ELSE
004670          MOVE "FALSE"         TO    WK-C-FMTR-IS-VALID-FORMAT
004680      END-IF.
004690 *----------------------------------------------------------------*
004700  F199-VALIDATE-ONTOLOGY-TERM-EX.
004710 *----------------------------------------------------------------*
004720      EXIT.
004730  F110-NORMALIZE-TERM-VALUE.
004740 *    STRIP "[" AND "]" - THEN IF A COLON REMAINS, KEEP ONLY THE
004750 *    SUBSTRING AFTER THE FIRST ONE.
004760      MOVE WK-C-FMTR-INPUT-VALUE
004770                               TO    WK-C-FMR-NORM-VALUE.
004780      INSPECT WK-C-FMR-NORM-VALUE REPLACING ALL "[" BY SPACE
004790                                             ALL "]" BY SPACE.
004800      MOVE ZERO                TO    WK-N-FMR-COLON-POS.
004810      PERFORM F111-FIND-COLON-NORM
004820         THRU F118-FIND-COLON-NORM-EX
004830         VARYING WK-N-FMR-IDX FROM 1 BY 1
004840            UNTIL WK-N-FMR-IDX > WK-N-FMR-LEN.
004850      IF  WK-N-FMR-COLON-POS NOT = ZERO
004860          MOVE WK-C-FMR-NORM-VALUE
004870                     (WK-N-FMR-COLON-POS + 1:200 -
004880                                           WK-N-FMR-COLON-POS)
004890                               TO    WK-C-FMR-PREFIX
004900          MOVE WK-C-FMR-PREFIX TO    WK-C-FMR-NORM-VALUE
004910      END-IF.
004920  F119-NORMALIZE-TERM-VALUE-EX.
004930      EXIT.
004940  F111-FIND-COLON-NORM.
004950      IF  WK-C-FMR-NORM-VALUE (WK-N-FMR-IDX:1) = ":"
004960            AND WK-N-FMR-COLON-POS = ZERO
004970          MOVE WK-N-FMR-IDX  TO    WK-N-FMR-COLON-POS
004980      END-IF.
004990  F118-FIND-COLON-NORM-EX.
005000      EXIT.
005010  F120-CHECK-QUALIFIER-LIST.
005020 *    RESTRICT TO THE ONTOLOGY CODE LIST CARRIED IN THE SCHEMA'S
005030 *    VALUE LIST - COMPARE AGAINST THE PREFIX PORTION ONLY.
005040      MOVE ZERO                TO    WK-N-FMR-COLON-POS.
005050      PERFORM F121-FIND-COLON-QUAL
005060         THRU F128-FIND-COLON-QUAL-EX
005070         VARYING WK-N-FMR-IDX FROM 1 BY 1
005080            UNTIL WK-N-FMR-IDX > WK-N-FMR-LEN.
005090      MOVE SPACES               TO    WK-C-FMR-PREFIX.
005100      IF  WK-N-FMR-COLON-POS > 0
005110          MOVE WK-C-FMTR-INPUT-VALUE (1:WK-N-FMR-COLON-POS - 1)
005120                               TO    WK-C-FMR-PREFIX
005130      END-IF.
005140      MOVE "FALSE"              TO    WK-C-FMTR-IS-VALID-FORMAT.
005150      PERFORM F131-MATCH-QUALIFIER
005160         THRU F138-MATCH-QUALIFIER-EX
005170         VARYING WK-N-FMR-IDX FROM 1 BY 1
005180            UNTIL WK-N-FMR-IDX > WK-C-FMTR-QUALIFIER-COUNT.
005190  F129-CHECK-QUALIFIER-LIST-EX.
005200      EXIT.
005210  F121-FIND-COLON-QUAL.
005220      IF  WK-C-FMTR-INPUT-VALUE (WK-N-FMR-IDX:1) = ":"
005230            AND WK-N-FMR-COLON-POS = ZERO
005240          MOVE WK-N-FMR-IDX  TO    WK-N-FMR-COLON-POS
005250      END-IF.
005260  F128-FIND-COLON-QUAL-EX.
005270      EXIT.
005280  F131-MATCH-QUALIFIER.
005290      IF  WK-C-FMTR-QUALIFIER-TABLE (WK-N-FMR-IDX)
005300                               =     WK-C-FMR-PREFIX
005310          MOVE "TRUE "      TO    WK-C-FMTR-IS-VALID-FORMAT
005320      END-IF.
005330  F138-MATCH-QUALIFIER-EX.
005340      EXIT.
005350 ******************************************************************
005360 *************** END OF PROGRAM SOURCE  -  BSAFMTR **************
005370 ******************************************************************
005380
005390
