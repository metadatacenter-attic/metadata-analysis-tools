000010* BSMRPT.cpybk
000020*-----------------------------------------------------------------
000030* VALIDATION REPORT LINKAGE LAYOUT - PASSED BACK FROM BSAVALG /
000040* BSAVALM TO BSADRV, THEN ON TO BSACSVW.  ONE BSM-REPORT-GROUP
000050* PER ATTRIBUTE-TYPE GROUP (GENERIC: 7 TYPE GROUPS IN SCHEMA
000060* ITERATION ORDER; METAGENOME: 2 GROUPS, REQUIRED/OPTIONAL).
000070* ATTRIBUTE SLOTS WITHIN A GROUP ARE A FIXED-SIZE WORK TABLE -
000080* BSM-GROUP-ATTR-COUNT CARRIES THE NUMBER ACTUALLY IN USE.
000090*-----------------------------------------------------------------
000100* AMENDMENT HISTORY:
000110* BSM004 14/03/1994 RTAN    - INITIAL VERSION                     BSM004  
000120* BSM028 12/06/1998 SLIM    - ADD METAGENOME REQUIRED/OPTIONAL    BSM028  
000130*                             GROUP SHAPE (5 REQ / 6 OPT MAX)
000140*-----------------------------------------------------------------
000150 01  BSM-VALIDATION-REPORT.
000160     05  BSM-REPORT-GROUP-COUNT    PIC S9(02)   COMP-3.
000170*                        GROUPS ACTUALLY IN USE THIS CALL
000180     05  BSM-REPORT-GROUP OCCURS 7 TIMES
000190                        INDEXED BY BSM-GRP-IDX.
000200         10  BSM-GROUP-NAME            PIC X(15).
000210*                        LOWER-CASED TYPE NAME OR
000220*                        "required" / "optional"
000230         10  BSM-GROUP-ATTR-COUNT      PIC S9(03)   COMP-3.
000240*                        ATTRIBUTE SLOTS IN USE FOR THIS GROUP
000250         10  BSM-GROUP-ATTR OCCURS 40 TIMES
000260                        INDEXED BY BSM-GRPATTR-IDX.
000270             15  BSM-GRPATTR-NAME          PIC X(40).
000280             15  BSM-GRPATTR-VALUE         PIC X(200).
000290             15  BSM-GRPATTR-IS-VALID      PIC X(05).
000300             15  BSM-GRPATTR-IS-FILLED-IN  PIC X(05).
000310             15  BSM-GRPATTR-IS-VALID-FMT  PIC X(05).
000320     05  BSM-RECORD-IS-VALID       PIC X(05).
000330*                        OVERALL RECORD-VALID FLAG - "true"/
000340*                        "false", COPIED VERBATIM TO THE CSV CELL
000350     05  FILLER                    PIC X(20).
