000100* BSMLOCT.cpybk
000110*----------------------------------------------------------------
000120* REFERENCE TABLES OWNED BY BSAUTIL:
000130*  - VALID-LOCATION TABLE, LOADED ONCE FROM BSCTRYLS (COUNTRY-
000140*    LIST.TXT), THE INSDC COUNTRY/OCEAN QUALIFIER VOCABULARY.
000150*  - THE FIXED 11-ENTRY "NOT ACTUALLY FILLED IN" DICTIONARY USED
000160*    BY THE ONTOLOGY-TERM RULE.
000170*  - THE LOCAL ONTOLOGY REFERENCE-TERM TABLE, MAINTAINED ON-SITE
000180*    PENDING A LIVE ONTOLOGY-SERVICE INTERFACE - SEE BSAUTIL
000190*    FUNCTION 4.
000200*----------------------------------------------------------------
000210* AMENDMENT HISTORY:
000220* BSM003 14/03/1994 RTAN    - INITIAL VERSION                     BSM003
000230* BSM022 09/05/1997 SLIM    - RAISE LOCATION TABLE LIMIT 150->300 BSM022
000240*----------------------------------------------------------------
000250 01  BSM-LOCATION-TABLE.
000260     05  BSM-LOC-COUNT             PIC S9(04)   COMP-3.
000270*                        LOCATION ENTRIES LOADED THIS RUN
000280     05  BSM-LOC-ENTRY OCCURS 0 TO 300 TIMES
000290                        DEPENDING ON BSM-LOC-COUNT
000300                        INDEXED BY BSM-LOC-IDX
000310                        PIC X(60).
000320*                        ONE INSDC COUNTRY/OCEAN NAME PER ENTRY
000330*----------------------------------------------------------------
000340* FIXED INVALID-ENTRY DICTIONARY - 11 LITERALS, CASE SENSITIVE
000350* EXACT MATCH.  DEFINED AS INDIVIDUAL FILLERS SO EACH LITERAL
000360* CAN CARRY ITS OWN VALUE, THEN OVERLAID AS A SEARCHABLE TABLE.
000370*----------------------------------------------------------------
000380 01  BSM-INVALID-DICT-LITERALS.
000390     05  FILLER                    PIC X(20) VALUE "not applicable".
000400     05  FILLER                    PIC X(20) VALUE "not_applicable".
000410     05  FILLER                    PIC X(20) VALUE "not collected".
000420     05  FILLER                    PIC X(20) VALUE "missing".
000430     05  FILLER                    PIC X(20) VALUE "null".
000440     05  FILLER                    PIC X(20) VALUE "?".
000450     05  FILLER                    PIC X(20) VALUE "-".
000460     05  FILLER                    PIC X(20) VALUE "na".
000470     05  FILLER                    PIC X(20) VALUE "n/a".
000480     05  FILLER                    PIC X(20) VALUE "unknown".
000490     05  FILLER                    PIC X(20) VALUE "none provided".
000500 01  BSM-INVALID-DICT-TABLE REDEFINES BSM-INVALID-DICT-LITERALS.
000510     05  BSM-INVALID-ENTRY OCCURS 11 TIMES
000520                        INDEXED BY BSM-INVALID-IDX
000530                        PIC X(20).
000540*----------------------------------------------------------------
000550* LOCAL ONTOLOGY REFERENCE-TERM TABLE - SUBSTITUTES FOR THE
000560* data.bioontology.org LIVE LOOKUP.  A SMALL, DATA-DRIVEN SET OF
000570* KNOWN-GOOD NORMALIZED TERM STRINGS MAINTAINED BY HAND UNTIL AN
000580* ON-SITE ONTOLOGY REFERENCE FILE IS AVAILABLE.
000590*----------------------------------------------------------------
000600 01  BSM-ONTO-TERM-LITERALS.
000610     05  FILLER                    PIC X(30) VALUE "ENVO:00002042".
000620     05  FILLER                    PIC X(30) VALUE "ENVO:00002006".
000630     05  FILLER                    PIC X(30) VALUE "UBERON:0000463".
000640     05  FILLER                    PIC X(30) VALUE "UBERON:0001987".
000650     05  FILLER                    PIC X(30) VALUE "PO:0009005".
000660     05  FILLER                    PIC X(30) VALUE "GAZ:00002641".
000670     05  FILLER                    PIC X(30) VALUE "FOODON:03301740".
000680     05  FILLER                    PIC X(30) VALUE "OBI:0000659".
000690 01  BSM-ONTO-TERM-TABLE REDEFINES BSM-ONTO-TERM-LITERALS.
000700     05  BSM-ONTO-TERM-ENTRY OCCURS 8 TIMES
000710                        INDEXED BY BSM-ONTO-IDX
000720                        PIC X(30).
000730
000740
000750
